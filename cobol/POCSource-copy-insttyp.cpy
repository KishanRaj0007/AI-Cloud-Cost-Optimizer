000100***************************************************************** 00000100
000200* COPY MEMBER : INSTTYP                                           00000200
000300* SHOP       : COBOL DEVELOPMENT CENTER                           00000300
000400* SYSTEM     : CLOUD COST OPTIMIZATION BATCH SUITE                00000400
000500*                                                                 00000500
000600* DESCRIPTION - INSTANCE-TYPE-TABLE IS THE FIXED IN-PROGRAM       00000600
000700*               KNOWLEDGE BASE OF CANDIDATE VM SHAPES CONSULTED   00000700
000800*               BY CLDREC1 WHEN IT BUILDS RIGHT-SIZING            00000800
000900*               RECOMMENDATIONS.  NO FILE OR DATA BASE ACCESS     00000900
001000*               IS INVOLVED - THE TABLE IS CARRIED AS VALUE       00001000
001100*               CLAUSES AND SEARCHED BY INSTANCE TYPE NAME.       00001100
001200*                                                                 00001200
001300* MAINTENANCE HISTORY                                             00001300
001400*  DATE     BY   REQUEST     DESCRIPTION                          00001400
001500*  -------- ---- ----------- ----------------------------------   00001500
001600*  11/18/99 DS   CDC-0271    ORIGINAL 4-ENTRY TABLE - T3/C5/R5    00001600
001700*  01/05/00 DS   CDC-0272    Y2K - NO DATE FIELDS IN THIS TABLE,  00001700
001800*                            REVIEWED AND CLOSED WITH NO CHANGE   00001800
001900*  06/09/04 RMT  CDC-0339    ADDED IT-FAMILY 88-LEVELS FOR THE    00001900
002000*                            CLDREC1 SIZING RULES                 00002000
002100***************************************************************** 00002100
002200*                                                                 00002200
002300 01  INSTANCE-TYPE-TABLE.                                         00002300
002400     05  INSTANCE-TYPE-ENTRY OCCURS 4 TIMES                       00002400
002500                             INDEXED BY IT-NDX.                   00002500
002600         10  IT-NAME             PIC X(12).                       00002600
002700         10  IT-VCPUS            PIC S9(3).                       00002700
002800         10  IT-MEMORY-GIB       PIC S9(4)V9(1).                  00002800
002900         10  IT-COST-PER-HOUR    PIC S9(3)V9(4).                  00002900
003000         10  IT-FAMILY           PIC X(18).                       00003000
003100             88  IT-GENERAL-PURPOSE                               00003100
003200                                 VALUE 'GENERAL PURPOSE   '.      00003200
003300             88  IT-COMPUTE-OPTIMIZED                             00003300
003400                                 VALUE 'COMPUTE OPTIMIZED '.      00003400
003500             88  IT-MEMORY-OPTIMIZED                              00003500
003600                                 VALUE 'MEMORY OPTIMIZED  '.      00003600
003700*                                                                 00003700
003800*        SEEDED KNOWLEDGE BASE - FOUR-ENTRY FIXED TABLE           00003800
003900 01  INSTANCE-TYPE-SEED-VALUES.                                   00003900
004000     05  FILLER PIC X(45) VALUE                                   00004000
004100         't3.large    002000800000832GENERAL PURPOSE   '.         00004100
004200     05  FILLER PIC X(45) VALUE                                   00004200
004300         'c5.large    002000400000850COMPUTE OPTIMIZED '.         00004300
004400     05  FILLER PIC X(45) VALUE                                   00004400
004500         'c5.xlarge   004000800001700COMPUTE OPTIMIZED '.         00004500
004600     05  FILLER PIC X(45) VALUE                                   00004600
004700         'r5.large    002001600001260MEMORY OPTIMIZED  '.         00004700
004800 01  FILLER REDEFINES INSTANCE-TYPE-SEED-VALUES.                  00004800
004900     05  INSTANCE-TYPE-SEED OCCURS 4 TIMES.                       00004900
005000         10  ITS-NAME            PIC X(12).                       00005000
005100         10  ITS-VCPUS           PIC 9(3).                        00005100
005200         10  ITS-MEMORY-GIB      PIC 9(4)V9(1).                   00005200
005300         10  ITS-COST-PER-HOUR   PIC 9(3)V9(4).                   00005300
005400         10  ITS-FAMILY          PIC X(18).                       00005400
