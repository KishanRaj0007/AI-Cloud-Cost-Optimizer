000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CLDFCT1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE BILLING MASTER IN FULL AND BUCKETS THE LINE-ITEM      00000900
001000* COSTS BY CALENDAR DATE INTO AN IN-MEMORY TABLE HELD IN          00001000
001100* ASCENDING DATE ORDER (NO SORT STEP - EACH RECORD IS INSERTED    00001100
001200* IN PLACE AS IT IS READ).  A LINEAR TREND IS FITTED OVER THE     00001200
001300* DAILY TOTALS AND PROJECTED FORWARD TO PRODUCE A SHORT-RANGE     00001300
001400* DAILY COST FORECAST.                                            00001400
001500****************************************************************  00001500
001600*                                                                 00001600
001700* MAINTENANCE HISTORY                                             00001700
001800*  DATE     BY   REQUEST     DESCRIPTION                          00001800
001900*  -------- ---- ----------- ----------------------------------   00001900
002000*  02/14/00 DS   CDC-0275    ORIGINAL PROGRAM - 7-DAY FLAT        00002000
002100*                            FORECAST, NO TREND                   00002100
002200*  06/22/00 DS   CDC-0276    Y2K FOLLOW-UP - DATE BUCKET KEY      00002200
002300*                            CARRIES A FULL 4-DIGIT YEAR          00002300
002400*  11/09/03 RMT  CDC-0322    ADDED LINEAR-DRIFT TREND OVER THE    00002400
002500*                            DAILY-TOTAL SERIES                   00002500
002600*  04/02/07 JS   CDC-0357    RAISED DATE BUCKET TABLE TO 1000     00002600
002700*                            ENTRIES, ADDED TABLE-FULL WARNING    00002700
002800*  08/30/09 RMT  CDC-0371    ADDED UPSI-0 VERBOSE SWITCH FOR      00002800
002900*                            PER-DAY FORECAST TRACE               00002900
003000****************************************************************  00003000
003100 IDENTIFICATION DIVISION.                                         00003100
003200 PROGRAM-ID.  CLDFCT1.                                            00003200
003300 AUTHOR.  DOUG STOUT.                                             00003300
003400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00003400
003500 DATE-WRITTEN.  02/14/00.                                         00003500
003600 DATE-COMPILED.                                                   00003600
003700 SECURITY.  NON-CONFIDENTIAL.                                     00003700
003800*                                                                 00003800
003900 ENVIRONMENT DIVISION.                                            00003900
004000 CONFIGURATION SECTION.                                           00004000
004100 SOURCE-COMPUTER.  IBM-390.                                       00004100
004200 OBJECT-COMPUTER.  IBM-390.                                       00004200
004300 SPECIAL-NAMES.                                                   00004300
004400     C01 IS TOP-OF-FORM                                           00004400
004500     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                         00004500
004600     UPSI-0 ON STATUS IS WS-VERBOSE-FCT                           00004600
004700            OFF STATUS IS WS-QUIET-FCT.                           00004700
004800*                                                                 00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100     SELECT BILLING-MASTER ASSIGN TO BILMSTR                      00005100
005200            ACCESS MODE IS SEQUENTIAL                             00005200
005300            FILE STATUS IS WS-BILMSTR-STATUS.                     00005300
005400*                                                                 00005400
005500     SELECT FORECAST-RPT ASSIGN TO FCSTRPT                        00005500
005600            ORGANIZATION IS LINE SEQUENTIAL                       00005600
005700            FILE STATUS IS WS-FCSTRPT-STATUS.                     00005700
005800*                                                                 00005800
005900****************************************************************  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200*                                                                 00006200
006300 FD  BILLING-MASTER                                               00006300
006400     RECORDING MODE IS F                                          00006400
006500     RECORD CONTAINS 185 CHARACTERS                               00006500
006600     BLOCK CONTAINS 0 RECORDS.                                    00006600
006700 COPY COSTDATA.                                                   00006700
006800*                                                                 00006800
006900 FD  FORECAST-RPT                                                 00006900
007000     RECORDING MODE IS F                                          00007000
007100     RECORD CONTAINS 132 CHARACTERS.                              00007100
007200 01  REPORT-RECORD                   PIC X(132).                  00007200
007300*                                                                 00007300
007400****************************************************************  00007400
007500 WORKING-STORAGE SECTION.                                         00007500
007600****************************************************************  00007600
007700*                                                                 00007700
007800 01  SYSTEM-DATE-AND-TIME.                                        00007800
007900     05  WS-RUN-DATE.                                             00007900
008000         10  WS-RUN-YYYY             PIC 9(4).                    00008000
008100         10  WS-RUN-MM               PIC 9(2).                    00008100
008200         10  WS-RUN-DD               PIC 9(2).                    00008200
008300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                 00008300
008400         10  FILLER                  PIC 9(2).                    00008400
008500         10  WS-RUN-YY-ONLY           PIC 9(2).                   00008500
008600         10  WS-RUN-MM-ONLY           PIC 9(2).                   00008600
008700         10  WS-RUN-DD-ONLY           PIC 9(2).                   00008700
008800*                                                                 00008800
008900 01  WS-FILE-STATUS-FIELDS.                                       00008900
009000     05  WS-BILMSTR-STATUS           PIC X(2)  VALUE SPACES.      00009000
009100         88  WS-BILMSTR-OK           VALUE '00'.                  00009100
009200         88  WS-BILMSTR-EOF          VALUE '10'.                  00009200
009300     05  WS-FCSTRPT-STATUS           PIC X(2)  VALUE SPACES.      00009300
009400         88  WS-FCSTRPT-OK           VALUE '00'.                  00009400
009500*                                                                 00009500
009600 01  WS-SWITCHES.                                                 00009600
009700     05  WS-BIL-EOF-SW               PIC X     VALUE 'N'.         00009700
009800         88  WS-BIL-AT-EOF           VALUE 'Y'.                   00009800
009900     05  WS-BUCKET-FOUND-SW          PIC X     VALUE 'N'.         00009900
010000         88  WS-BUCKET-FOUND         VALUE 'Y'.                   00010000
010100*                                                                 00010100
010200 77  WS-MIN-RECORDS                  PIC S9(5) COMP-3 VALUE       00010200
010300                                                       +10.       00010300
010400 77  WS-FORECAST-HORIZON             PIC S9(3) COMP-3 VALUE       00010400
010500                                                       +7.        00010500
010600 77  WS-MAX-BUCKETS                  PIC S9(4) COMP-3 VALUE       00010600
010700                                                       +1000.     00010700
010800 01  WS-COUNTERS.                                                 00010800
010900     05  WS-RECORDS-READ             PIC S9(7) COMP-3 VALUE 0.    00010900
011000*                                                                 00011000
011100*        FIRST-AND-LAST BUCKET DATE WORK AREA, SPLIT OUT FOR THE  00011100
011200*        VERBOSE TRACE DISPLAY OF THE OLDEST DATE IN THE SERIES.  00011200
011300 01  WS-FIRST-BUCKET-DATE            PIC X(10) VALUE SPACES.      00011300
011400 01  WS-FIRST-BUCKET-DATE-PARTS REDEFINES WS-FIRST-BUCKET-DATE.   00011400
011500     05  WS-FBD-YYYY                 PIC X(4).                    00011500
011600     05  FILLER                      PIC X.                       00011600
011700     05  WS-FBD-MM                   PIC X(2).                    00011700
011800     05  FILLER                      PIC X.                       00011800
011900     05  WS-FBD-DD                   PIC X(2).                    00011900
012000*                                                                 00012000
012100*        DATE BUCKET TABLE - KEPT IN ASCENDING DATE ORDER BY AN   00012100
012200*        INSERTION SHIFT ON EVERY NEW DATE (BUSINESS RULES U5     00012200
012300*        BULLET 2).  DB-DATE IS THE 10-CHARACTER YYYY-MM-DD       00012300
012400*        TIMESTAMP DATE PORTION, WHICH SORTS CORRECTLY AS TEXT.   00012400
012500 01  WS-DATE-BUCKET-TABLE.                                        00012500
012600     05  DB-ENTRY OCCURS 1000 TIMES INDEXED BY DB-NDX.            00012600
012700         10  DB-DATE                  PIC X(10).                  00012700
012800         10  DB-TOTAL-COST             PIC S9(7)V9(2) COMP-3.     00012800
012900 01  WS-BUCKET-COUNT                 PIC S9(4) COMP VALUE 0.      00012900
013000*                                                                 00013000
013100 01  WS-SEARCH-FIELDS.                                            00013100
013200     05  WS-SCAN-NDX                  PIC S9(4) COMP VALUE 0.     00013200
013300     05  WS-SHIFT-NDX                 PIC S9(4) COMP VALUE 0.     00013300
013400     05  WS-MATCH-NDX                 PIC S9(4) COMP VALUE 0.     00013400
013500     05  WS-INSERT-NDX                PIC S9(4) COMP VALUE 0.     00013500
013600*                                                                 00013600
013700*        TREND AND FORECAST WORK AREA (BUSINESS RULES U5          00013700
013800*        BULLET 3).                                               00013800
013900 01  WS-TREND-FIELDS.                                             00013900
014000     05  WS-TREND-D                   PIC S9(7)V9(4) COMP-3       00014000
014100                                                      VALUE 0.    00014100
014200     05  WS-LAST-DAILY-TOTAL          PIC S9(7)V9(2) COMP-3       00014200
014300                                                      VALUE 0.    00014300
014400     05  WS-FORECAST-DAY-NDX          PIC S9(3) COMP VALUE 0.     00014400
014500     05  WS-FORECAST-COST             PIC S9(7)V9(2) COMP-3       00014500
014600                                                      VALUE 0.    00014600
014700     05  WS-FORECAST-SUM              PIC S9(9)V9(2) COMP-3       00014700
014800                                                      VALUE 0.    00014800
014900*                                                                 00014900
015000*        WORKING FORECAST RECORD, PER RECORD LAYOUTS              00015000
015100 01  FORECAST-WORKING-RECORD.                                     00015100
015200     05  FC-DAY-NUMBER                PIC 9(3).                   00015200
015300     05  FC-FORECAST-COST             PIC S9(7)V9(2).             00015300
015400 01  FC-DISPLAY-VIEW REDEFINES FORECAST-WORKING-RECORD.           00015400
015500     05  FC-DSP-DAY                   PIC X(3).                   00015500
015600     05  FC-DSP-COST                  PIC X(10).                  00015600
015700*                                                                 00015700
015800*        FORECAST REPORT PRINT LINES                              00015800
015900 01  RPT-FC-HDR1.                                                 00015900
016000     05  FILLER PIC X(40)                                         00016000
016100                 VALUE 'CLOUD COST OPTIMIZATION - COST FORECAST'. 00016100
016200     05  FILLER PIC X(10) VALUE ' HORIZON: '.                     00016200
016300     05  RPT-HDR-HORIZON               PIC ZZ9.                   00016300
016400     05  FILLER PIC X(6) VALUE ' DAYS '.                          00016400
016500     05  FILLER PIC X(6) VALUE 'DATE: '.                          00016500
016600     05  RPT-HDR-MM                     PIC 99.                   00016600
016700     05  FILLER PIC X VALUE '/'.                                  00016700
016800     05  RPT-HDR-DD                     PIC 99.                   00016800
016900     05  FILLER PIC X VALUE '/'.                                  00016900
017000     05  RPT-HDR-YY                     PIC 99.                   00017000
017100     05  FILLER PIC X(59) VALUE SPACES.                           00017100
017200 01  RPT-FC-HDR2.                                                 00017200
017300     05  FILLER PIC X(5)  VALUE 'DAY  '.                          00017300
017400     05  FILLER PIC X(15) VALUE 'FORECAST COST  '.                00017400
017500     05  FILLER PIC X(112) VALUE SPACES.                          00017500
017600 01  RPT-FC-HDR3.                                                 00017600
017700     05  FILLER PIC X(3)  VALUE ALL '-'.                          00017700
017800     05  FILLER PIC X VALUE SPACE.                                00017800
017900     05  FILLER PIC X(13) VALUE ALL '-'.                          00017900
018000     05  FILLER PIC X(115) VALUE SPACES.                          00018000
018100 01  RPT-FC-DETAIL1.                                              00018100
018200     05  RPT-FC-DAY                     PIC ZZ9.                  00018200
018300     05  FILLER PIC X(2) VALUE SPACES.                            00018300
018400     05  RPT-FC-COST                    PIC Z,ZZZ,ZZ9.99.         00018400
018500     05  FILLER PIC X(115) VALUE SPACES.                          00018500
018600 01  RPT-FC-TRAILER1.                                             00018600
018700     05  FILLER PIC X(24) VALUE 'TOTAL FORECAST COST: '.          00018700
018800     05  RPT-FC-TOTAL                   PIC Z,ZZZ,ZZ9.99.         00018800
018900     05  FILLER PIC X(96) VALUE SPACES.                           00018900
019000*                                                                 00019000
019100****************************************************************  00019100
019200 PROCEDURE DIVISION.                                              00019200
019300****************************************************************  00019300
019400*                                                                 00019400
019500 0000-MAIN-CONTROL.                                               00019500
019600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00019600
019700     DISPLAY 'CLDFCT1 STARTED - COST FORECAST'.                   00019700
019800*                                                                 00019800
019900     PERFORM 7000-OPEN-FILES.                                     00019900
020000     PERFORM 1000-ACCUMULATE-DAILY-TOTAL THRU 1000-EXIT           00020000
020100         UNTIL WS-BIL-AT-EOF.                                     00020100
020200     DISPLAY '    BILLING RECORDS READ  : ' WS-RECORDS-READ.      00020200
020300     DISPLAY '    DISTINCT DATES FOUND  : ' WS-BUCKET-COUNT.      00020300
020400*                                                                 00020400
020500     IF WS-RECORDS-READ < WS-MIN-RECORDS                          00020500
020600         DISPLAY '*** CLDFCT1 ABEND - NOT ENOUGH HISTORICAL '     00020600
020700                 'DATA, NEED AT LEAST 10 BILLING RECORDS'         00020700
020800         MOVE 16 TO RETURN-CODE                                   00020800
020900     ELSE                                                         00020900
021000         PERFORM 2000-COMPUTE-TREND                               00021000
021100         PERFORM 9000-WRITE-REPORT-HEADERS                        00021100
021200         PERFORM 3000-EMIT-FORECAST-DAYS THRU 3000-EXIT           00021200
021300             VARYING WS-FORECAST-DAY-NDX FROM 1 BY 1              00021300
021400             UNTIL WS-FORECAST-DAY-NDX > WS-FORECAST-HORIZON      00021400
021500         PERFORM 8000-WRITE-FORECAST-TRAILER                      00021500
021600     END-IF.                                                      00021600
021700*                                                                 00021700
021800     PERFORM 7900-CLOSE-FILES.                                    00021800
021900     GOBACK.                                                      00021900
022000*                                                                 00022000
022100*        1000-ACCUMULATE-DAILY-TOTAL - READS BILLING-MASTER ONE   00022100
022200*        RECORD AT A TIME AND FILES ITS COST INTO THE DATE        00022200
022300*        BUCKET FOR ITS CALENDAR DATE (BATCH FLOW U5 STEP 2).     00022300
022400 1000-ACCUMULATE-DAILY-TOTAL.                                     00022400
022500     READ BILLING-MASTER                                          00022500
022600         AT END                                                   00022600
022700             MOVE 'Y' TO WS-BIL-EOF-SW                            00022700
022800             GO TO 1000-EXIT                                      00022800
022900     END-READ.                                                    00022900
023000     ADD 1 TO WS-RECORDS-READ.                                    00023000
023100     PERFORM 1100-FIND-OR-INSERT-BUCKET THRU 1100-EXIT.           00023100
023200*                                                                 00023200
023300 1000-EXIT.                                                       00023300
023400     EXIT.                                                        00023400
023500*                                                                 00023500
023600*        1100-FIND-OR-INSERT-BUCKET - LOCATES THE BUCKET WHOSE    00023600
023700*        DATE MATCHES THIS RECORD, OR THE ASCENDING POSITION A    00023700
023800*        NEW BUCKET BELONGS AT, IN A SINGLE PASS.                 00023800
023900 1100-FIND-OR-INSERT-BUCKET.                                      00023900
024000     MOVE 'N' TO WS-BUCKET-FOUND-SW.                              00024000
024100     MOVE 0 TO WS-MATCH-NDX.                                      00024100
024200     MOVE 0 TO WS-INSERT-NDX.                                     00024200
024300     PERFORM 1110-SCAN-ONE-BUCKET THRU 1110-EXIT                  00024300
024400         VARYING WS-SCAN-NDX FROM 1 BY 1                          00024400
024500         UNTIL WS-SCAN-NDX > WS-BUCKET-COUNT                      00024500
024600               OR WS-BUCKET-FOUND                                 00024600
024700               OR WS-INSERT-NDX > 0.                              00024700
024800*                                                                 00024800
024900     IF WS-BUCKET-FOUND                                           00024900
025000         ADD CO-COST TO DB-TOTAL-COST(WS-MATCH-NDX)               00025000
025100     ELSE                                                         00025100
025200         IF WS-INSERT-NDX = 0                                     00025200
025300             COMPUTE WS-INSERT-NDX = WS-BUCKET-COUNT + 1          00025300
025400         END-IF                                                   00025400
025500         IF WS-BUCKET-COUNT >= WS-MAX-BUCKETS                     00025500
025600             DISPLAY '*** CLDFCT1 WARNING - DATE BUCKET TABLE '   00025600
025700                     'FULL, RECORD IGNORED FOR DATE: '            00025700
025800                     CO-TS-DATE                                   00025800
025900             GO TO 1100-EXIT                                      00025900
026000         END-IF                                                   00026000
026100         PERFORM 1120-SHIFT-ONE-BUCKET-UP THRU 1120-EXIT          00026100
026200             VARYING WS-SHIFT-NDX FROM WS-BUCKET-COUNT BY -1      00026200
026300             UNTIL WS-SHIFT-NDX < WS-INSERT-NDX                   00026300
026400         MOVE CO-TS-DATE      TO DB-DATE(WS-INSERT-NDX)           00026400
026500         MOVE CO-COST         TO DB-TOTAL-COST(WS-INSERT-NDX)     00026500
026600         ADD 1 TO WS-BUCKET-COUNT                                 00026600
026700     END-IF.                                                      00026700
026800*                                                                 00026800
026900 1100-EXIT.                                                       00026900
027000     EXIT.                                                        00027000
027100*                                                                 00027100
027200 1110-SCAN-ONE-BUCKET.                                            00027200
027300     IF DB-DATE(WS-SCAN-NDX) = CO-TS-DATE                         00027300
027400         MOVE 'Y' TO WS-BUCKET-FOUND-SW                           00027400
027500         MOVE WS-SCAN-NDX TO WS-MATCH-NDX                         00027500
027600     ELSE                                                         00027600
027700         IF DB-DATE(WS-SCAN-NDX) > CO-TS-DATE                     00027700
027800             MOVE WS-SCAN-NDX TO WS-INSERT-NDX                    00027800
027900         END-IF                                                   00027900
028000     END-IF.                                                      00028000
028100*                                                                 00028100
028200 1110-EXIT.                                                       00028200
028300     EXIT.                                                        00028300
028400*                                                                 00028400
028500 1120-SHIFT-ONE-BUCKET-UP.                                        00028500
028600     MOVE DB-ENTRY(WS-SHIFT-NDX) TO DB-ENTRY(WS-SHIFT-NDX + 1).   00028600
028700*                                                                 00028700
028800 1120-EXIT.                                                       00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100*        2000-COMPUTE-TREND - MEAN DAILY CHANGE OVER THE          00029100
029200*        OBSERVED SERIES; ZERO WHEN ONLY ONE DATE IS PRESENT      00029200
029300*        (BUSINESS RULES U5 BULLET 3).                            00029300
029400 2000-COMPUTE-TREND.                                              00029400
029500     IF WS-BUCKET-COUNT > 1                                       00029500
029600         COMPUTE WS-TREND-D ROUNDED =                             00029600
029700               (DB-TOTAL-COST(WS-BUCKET-COUNT) -                  00029700
029800                DB-TOTAL-COST(1)) / (WS-BUCKET-COUNT - 1)         00029800
029900     ELSE                                                         00029900
030000         MOVE 0 TO WS-TREND-D                                     00030000
030100     END-IF.                                                      00030100
030200     MOVE DB-TOTAL-COST(WS-BUCKET-COUNT) TO WS-LAST-DAILY-TOTAL.  00030200
030300     MOVE DB-DATE(1) TO WS-FIRST-BUCKET-DATE.                     00030300
030400     IF WS-VERBOSE-FCT                                            00030400
030500         DISPLAY '    TREND FITTED FROM ' WS-FBD-YYYY '-'         00030500
030600                 WS-FBD-MM '-' WS-FBD-DD ' FORWARD, SLOPE = '     00030600
030700                 WS-TREND-D                                       00030700
030800     END-IF.                                                      00030800
030900*                                                                 00030900
031000*        3000-EMIT-FORECAST-DAYS - DAY K FORECAST = LAST DAILY    00031000
031100*        TOTAL + K TIMES THE TREND, FLOORED AT ZERO (BUSINESS     00031100
031200*        RULES U5 BULLET 3, BATCH FLOW U5 STEP 3).                00031200
031300 3000-EMIT-FORECAST-DAYS.                                         00031300
031400     COMPUTE WS-FORECAST-COST ROUNDED =                           00031400
031500           WS-LAST-DAILY-TOTAL +                                  00031500
031600           (WS-FORECAST-DAY-NDX * WS-TREND-D).                    00031600
031700     IF WS-FORECAST-COST < 0                                      00031700
031800         MOVE 0 TO WS-FORECAST-COST                               00031800
031900     END-IF.                                                      00031900
032000     MOVE WS-FORECAST-DAY-NDX TO FC-DAY-NUMBER.                   00032000
032100     MOVE WS-FORECAST-COST   TO FC-FORECAST-COST.                 00032100
032200     IF WS-VERBOSE-FCT                                            00032200
032300         DISPLAY '    FORECAST DAY ' FC-DSP-DAY                   00032300
032400                 ' COST ' FC-DSP-COST                             00032400
032500     END-IF.                                                      00032500
032600     PERFORM 4000-WRITE-FORECAST-DETAIL.                          00032600
032700     ADD WS-FORECAST-COST TO WS-FORECAST-SUM.                     00032700
032800*                                                                 00032800
032900 3000-EXIT.                                                       00032900
033000     EXIT.                                                        00033000
033100*                                                                 00033100
033200 4000-WRITE-FORECAST-DETAIL.                                      00033200
033300     MOVE SPACES TO RPT-FC-DETAIL1.                               00033300
033400     MOVE FC-DAY-NUMBER      TO RPT-FC-DAY.                       00033400
033500     MOVE FC-FORECAST-COST   TO RPT-FC-COST.                      00033500
033600     WRITE REPORT-RECORD FROM RPT-FC-DETAIL1.                     00033600
033700*                                                                 00033700
033800 7000-OPEN-FILES.                                                 00033800
033900     OPEN INPUT BILLING-MASTER.                                   00033900
034000     OPEN OUTPUT FORECAST-RPT.                                    00034000
034100     IF NOT WS-BILMSTR-OK                                         00034100
034200         DISPLAY '*** CLDFCT1 ABEND - CANNOT OPEN BILMSTR, '      00034200
034300                 'STATUS = ' WS-BILMSTR-STATUS                    00034300
034400         MOVE 16 TO RETURN-CODE                                   00034400
034500         MOVE 'Y' TO WS-BIL-EOF-SW                                00034500
034600     END-IF.                                                      00034600
034700     IF NOT WS-FCSTRPT-OK                                         00034700
034800         DISPLAY '*** CLDFCT1 ABEND - CANNOT OPEN FCSTRPT, '      00034800
034900                 'STATUS = ' WS-FCSTRPT-STATUS                    00034900
035000         MOVE 16 TO RETURN-CODE                                   00035000
035100         MOVE 'Y' TO WS-BIL-EOF-SW                                00035100
035200     END-IF.                                                      00035200
035300*                                                                 00035300
035400 7900-CLOSE-FILES.                                                00035400
035500     CLOSE BILLING-MASTER FORECAST-RPT.                           00035500
035600*                                                                 00035600
035700 8000-WRITE-FORECAST-TRAILER.                                     00035700
035800     MOVE SPACES TO RPT-FC-TRAILER1.                              00035800
035900     MOVE WS-FORECAST-SUM TO RPT-FC-TOTAL.                        00035900
036000     WRITE REPORT-RECORD FROM RPT-FC-TRAILER1.                    00036000
036100     DISPLAY 'CLDFCT1 - COST FORECAST COMPLETE'.                  00036100
036200*                                                                 00036200
036300 9000-WRITE-REPORT-HEADERS.                                       00036300
036400     MOVE WS-FORECAST-HORIZON TO RPT-HDR-HORIZON.                 00036400
036500     MOVE WS-RUN-MM-ONLY      TO RPT-HDR-MM.                      00036500
036600     MOVE WS-RUN-DD-ONLY      TO RPT-HDR-DD.                      00036600
036700     MOVE WS-RUN-YY-ONLY      TO RPT-HDR-YY.                      00036700
036800     WRITE REPORT-RECORD FROM RPT-FC-HDR1 AFTER PAGE.             00036800
036900     WRITE REPORT-RECORD FROM RPT-FC-HDR2 AFTER 2.                00036900
037000     WRITE REPORT-RECORD FROM RPT-FC-HDR3 AFTER 1.                00037000
