000100***************************************************************** 00000100
000200* COPY MEMBER : COSTDATA                                          00000200
000300* SHOP       : COBOL DEVELOPMENT CENTER                           00000300
000400* SYSTEM     : CLOUD COST OPTIMIZATION BATCH SUITE                00000400
000500*                                                                 00000500
000600* DESCRIPTION - COST-DATA IS THE FIXED-LENGTH BILLING MASTER      00000600
000700*               RECORD.  CLDGEN1 WRITES ONE OCCURRENCE PER        00000700
000800*               SIMULATED USAGE LINE; CLDREC1, CLDFCT1 AND        00000800
000900*               CLDANM1 EACH READ THE FILE IN FULL.  RECORD       00000900
001000*               LENGTH IS FIXED AT 185 BYTES TO MATCH THE         00001000
001100*               BILLING-MASTER FD.                                00001100
001200*                                                                 00001200
001300* MAINTENANCE HISTORY                                             00001300
001400*  DATE     BY   REQUEST     DESCRIPTION                          00001400
001500*  -------- ---- ----------- ----------------------------------   00001500
001600*  05/06/93 JS   CDC-0129    ORIGINAL LAYOUT - EC2 BOXUSAGE ONLY  00001600
001700*  07/17/95 DS   CDC-0177    ADDED CO-CPU-UTIL, CO-MEM-UTIL FOR   00001700
001800*                            RIGHT-SIZING WORK                    00001800
001900*  01/08/99 DS   CDC-0259    Y2K - REVIEWED, TIMESTAMP CARRIES A  00001900
002000*                            FULL 4-DIGIT YEAR, NO CHANGE MADE    00002000
002100*  03/03/02 RMT  CDC-0311    ADDED CO-CURRENCY FOR MULTI-CURRENCY 00002100
002200*                            BILLING EXPORTS                      00002200
002300*  09/21/05 RMT  CDC-0347    ADDED TIMESTAMP REDEFINITION FOR     00002300
002400*                            CLDFCT1 CALENDAR-DATE BUCKETING      00002400
002500*  02/12/08 JS   CDC-0362    PADDED RECORD TO 185 BYTES FLAT      00002500
002600***************************************************************** 00002600
002700*                                                                 00002700
002800 01  COST-DATA.                                                   00002800
002900*        UNIQUE RECORD IDENTIFIER                                 00002900
003000     05  CO-RECORD-ID                PIC X(36).                   00003000
003100*        BILLING ACCOUNT - CONSTANT 123456789012 IN THIS RUN      00003100
003200     05  CO-ACCOUNT-ID               PIC X(12).                   00003200
003300*        CLOUD SERVICE - CONSTANT AMAZONEC2 IN THIS RUN           00003300
003400     05  CO-SERVICE-NAME             PIC X(16).                   00003400
003500     05  CO-REGION                   PIC X(15).                   00003500
003600*        RESOURCE ID, FORMAT I- FOLLOWED BY 17-CHARACTER SUFFIX   00003600
003700     05  CO-RESOURCE-ID              PIC X(19).                   00003700
003800*        USAGE TYPE, FORMAT BOXUSAGE: FOLLOWED BY INSTANCE TYPE   00003800
003900     05  CO-USAGE-TYPE               PIC X(24).                   00003900
004000*        LINE COST, 2-DECIMAL CURRENCY UNITS                      00004000
004100     05  CO-COST                     PIC S9(5)V9(2).              00004100
004200     05  CO-CURRENCY                 PIC X(03).                   00004200
004300*        USAGE TIME, YYYY-MM-DD HH:MM:SS  (UTC)                   00004300
004400     05  CO-TIMESTAMP                PIC X(19).                   00004400
004500     05  CO-TIMESTAMP-PARTS REDEFINES CO-TIMESTAMP.               00004500
004600         10  CO-TS-DATE.                                          00004600
004700             15  CO-TS-YYYY          PIC X(04).                   00004700
004800             15  FILLER              PIC X(01).                   00004800
004900             15  CO-TS-MM            PIC X(02).                   00004900
005000             15  FILLER              PIC X(01).                   00005000
005100             15  CO-TS-DD            PIC X(02).                   00005100
005200         10  FILLER                  PIC X(01).                   00005200
005300         10  CO-TS-TIME.                                          00005300
005400             15  CO-TS-HH            PIC X(02).                   00005400
005500             15  FILLER              PIC X(01).                   00005500
005600             15  CO-TS-MI            PIC X(02).                   00005600
005700             15  FILLER              PIC X(01).                   00005700
005800             15  CO-TS-SS            PIC X(02).                   00005800
005900     05  CO-INSTANCE-TYPE            PIC X(12).                   00005900
006000     05  CO-CPU-UTIL                 PIC S9(3)V9(2).              00006000
006100     05  CO-MEM-UTIL                 PIC S9(3)V9(2).              00006100
006200*        PAD TO 185-BYTE FIXED RECORD LENGTH                      00006200
006300     05  FILLER                      PIC X(12).                   00006300
