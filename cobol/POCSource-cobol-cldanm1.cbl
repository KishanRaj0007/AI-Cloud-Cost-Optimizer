000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CLDANM1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  ROSS M. TREADWAY                                      00000700
000800*                                                                 00000800
000900* TRAINS A POPULATION MEAN/STANDARD-DEVIATION PROFILE OVER FOUR   00000900
001000* DERIVED FEATURES OF THE BILLING HISTORY (COST, A SERVICE-NAME   00001000
001100* FOLD, A REGION FOLD, AND HOUR-OF-DAY), THEN RE-READS THE SAME   00001100
001200* HISTORY AND FLAGS RECORDS WHOSE WORST FEATURE DEVIATION PUTS    00001200
001300* THEM FAR OUTSIDE THE POPULATION.  THIS IS A STATISTICAL STAND   00001300
001400* -IN FOR THE VENDOR'S ISOLATION-FOREST CLASSIFIER - NO EXTERNAL  00001400
001500* SCORING PACKAGE IS AVAILABLE ON THIS PLATFORM.                  00001500
001600****************************************************************  00001600
001700*                                                                 00001700
001800* MAINTENANCE HISTORY                                             00001800
001900*  DATE     BY   REQUEST     DESCRIPTION                          00001900
002000*  -------- ---- ----------- ----------------------------------   00002000
002100*  09/11/00 RMT  CDC-0281    ORIGINAL PROGRAM - COST FEATURE      00002100
002200*                            ONLY, FIXED 2-STD-DEV CUTOFF         00002200
002300*  02/27/01 RMT  CDC-0282    Y2K FOLLOW-UP - RUN DATE ACCEPTED    00002300
002400*                            AS A FULL 4-DIGIT YEAR, NO OTHER     00002400
002500*                            DATE ARITHMETIC IN THIS PROGRAM      00002500
002600*  07/19/05 DS   CDC-0344    ADDED SERVICE-NAME AND REGION HASH   00002600
002700*                            FEATURES AND THE FOLD-TABLE ROUTINE  00002700
002800*  10/03/08 JS   CDC-0366    ADDED HOUR-OF-DAY FEATURE, MOVED TO  00002800
002900*                            THE Z/(Z+2) SCORE FORMULA AND THE    00002900
003000*                            0.75 SCORE THRESHOLD                 00003000
003100*  05/14/11 RMT  CDC-0389    ADDED UPSI-0 VERBOSE SWITCH FOR      00003100
003200*                            PER-ANOMALY TRACE DISPLAYS           00003200
003300****************************************************************  00003300
003400 IDENTIFICATION DIVISION.                                         00003400
003500 PROGRAM-ID.  CLDANM1.                                            00003500
003600 AUTHOR.  ROSS M. TREADWAY.                                       00003600
003700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00003700
003800 DATE-WRITTEN.  09/11/00.                                         00003800
003900 DATE-COMPILED.                                                   00003900
004000 SECURITY.  NON-CONFIDENTIAL.                                     00004000
004100*                                                                 00004100
004200 ENVIRONMENT DIVISION.                                            00004200
004300 CONFIGURATION SECTION.                                           00004300
004400 SOURCE-COMPUTER.  IBM-390.                                       00004400
004500 OBJECT-COMPUTER.  IBM-390.                                       00004500
004600 SPECIAL-NAMES.                                                   00004600
004700     C01 IS TOP-OF-FORM                                           00004700
004800     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                         00004800
004900     UPSI-0 ON STATUS IS WS-VERBOSE-ANM                           00004900
005000            OFF STATUS IS WS-QUIET-ANM.                           00005000
005100*                                                                 00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400     SELECT BILLING-MASTER ASSIGN TO BILMSTR                      00005400
005500            ACCESS MODE IS SEQUENTIAL                             00005500
005600            FILE STATUS IS WS-BILMSTR-STATUS.                     00005600
005700*                                                                 00005700
005800     SELECT ANOMALY-RPT ASSIGN TO ANOMRPT                         00005800
005900            ORGANIZATION IS LINE SEQUENTIAL                       00005900
006000            FILE STATUS IS WS-ANOMRPT-STATUS.                     00006000
006100*                                                                 00006100
006200****************************************************************  00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500*                                                                 00006500
006600 FD  BILLING-MASTER                                               00006600
006700     RECORDING MODE IS F                                          00006700
006800     RECORD CONTAINS 185 CHARACTERS                               00006800
006900     BLOCK CONTAINS 0 RECORDS.                                    00006900
007000 COPY COSTDATA.                                                   00007000
007100*                                                                 00007100
007200 FD  ANOMALY-RPT                                                  00007200
007300     RECORDING MODE IS F                                          00007300
007400     RECORD CONTAINS 132 CHARACTERS.                              00007400
007500 01  REPORT-RECORD                   PIC X(132).                  00007500
007600*                                                                 00007600
007700****************************************************************  00007700
007800 WORKING-STORAGE SECTION.                                         00007800
007900****************************************************************  00007900
008000*                                                                 00008000
008100 01  SYSTEM-DATE-AND-TIME.                                        00008100
008200     05  WS-RUN-DATE.                                             00008200
008300         10  WS-RUN-YYYY             PIC 9(4).                    00008300
008400         10  WS-RUN-MM               PIC 9(2).                    00008400
008500         10  WS-RUN-DD               PIC 9(2).                    00008500
008600     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                 00008600
008700         10  FILLER                  PIC 9(2).                    00008700
008800         10  WS-RUN-YY-ONLY           PIC 9(2).                   00008800
008900         10  WS-RUN-MM-ONLY           PIC 9(2).                   00008900
009000         10  WS-RUN-DD-ONLY           PIC 9(2).                   00009000
009100*                                                                 00009100
009200 01  WS-FILE-STATUS-FIELDS.                                       00009200
009300     05  WS-BILMSTR-STATUS           PIC X(2)  VALUE SPACES.      00009300
009400         88  WS-BILMSTR-OK           VALUE '00'.                  00009400
009500     05  WS-ANOMRPT-STATUS           PIC X(2)  VALUE SPACES.      00009500
009600         88  WS-ANOMRPT-OK           VALUE '00'.                  00009600
009700*                                                                 00009700
009800 01  WS-SWITCHES.                                                 00009800
009900     05  WS-BIL-EOF-SW               PIC X     VALUE 'N'.         00009900
010000         88  WS-BIL-AT-EOF           VALUE 'Y'.                   00010000
010100     05  WS-CHAR-FOUND-SW            PIC X     VALUE 'N'.         00010100
010200         88  WS-CHAR-FOUND           VALUE 'Y'.                   00010200
010300*                                                                 00010300
010400 77  WS-MIN-TRAINING-RECORDS         PIC S9(5) COMP-3 VALUE       00010400
010500                                                       +50.       00010500
010600 77  WS-ANOMALY-THRESHOLD            PIC S9V9(3) COMP-3 VALUE     00010600
010700                                                       +0.750.    00010700
010800*                                                                 00010800
010900 01  WS-COUNTERS.                                                 00010900
011000     05  WS-RECORDS-READ             PIC S9(7) COMP-3 VALUE 0.    00011000
011100     05  WS-RECORDS-SCORED           PIC S9(7) COMP-3 VALUE 0.    00011100
011200     05  WS-ANOMALY-COUNT            PIC S9(7) COMP-3 VALUE 0.    00011200
011300*                                                                 00011300
011400 01  WS-SUBSCRIPTS.                                               00011400
011500     05  WS-FEAT-NDX                 PIC S9(4) COMP VALUE 0.      00011500
011600     05  WS-HASH-POS                 PIC S9(4) COMP VALUE 0.      00011600
011700     05  WS-CHAR-NDX                 PIC S9(4) COMP VALUE 0.      00011700
011800     05  WS-CHAR-CODE                PIC S9(4) COMP VALUE 0.      00011800
011900*                                                                 00011900
012000*        DERIVED FEATURE VECTOR - (1) COST (2) SERVICE-NAME       00012000
012100*        FOLD (3) REGION FOLD (4) HOUR-OF-DAY (BUSINESS RULES     00012100
012200*        U6 BULLET 2).  BUILT BY 1100-BUILD-FEATURE-VECTOR AND    00012200
012300*        SHARED BY THE TRAINING AND SCORING PASSES.               00012300
012400 01  WS-FEATURE-VECTOR.                                           00012400
012500     05  WS-FV-VALUE OCCURS 4 TIMES  PIC S9(9)V9(4) COMP-3.       00012500
012600*                                                                 00012600
012700*        POPULATION STATISTICS PER FEATURE (BUSINESS RULES U6     00012700
012800*        BULLET 3).                                               00012800
012900 01  WS-FEATURE-STATS-TABLE.                                      00012900
013000     05  WS-FEAT-STATS OCCURS 4 TIMES.                            00013000
013100         10  WS-FEAT-SUM             PIC S9(11)V9(4) COMP-3.      00013100
013200         10  WS-FEAT-SUMSQ           PIC S9(13)V9(4) COMP-3.      00013200
013300         10  WS-FEAT-MEAN            PIC S9(9)V9(4)  COMP-3.      00013300
013400         10  WS-FEAT-VARIANCE        PIC S9(9)V9(4)  COMP-3.      00013400
013500         10  WS-FEAT-STDDEV          PIC S9(9)V9(4)  COMP-3.      00013500
013600         10  WS-FEAT-Z               PIC S9(5)V9(4)  COMP-3.      00013600
013700*                                                                 00013700
013800 01  WS-SCORE-WORK-FIELDS.                                        00013800
013900     05  WS-MAX-Z                    PIC S9(5)V9(4) COMP-3        00013900
014000                                                      VALUE 0.    00014000
014100     05  WS-SCORE                    PIC S9V9(4) COMP-3           00014100
014200                                                      VALUE 0.    00014200
014300     05  WS-FEAT-DIFF                PIC S9(9)V9(4) COMP-3        00014300
014400                                                      VALUE 0.    00014400
014500*                                                                 00014500
014600*        NEWTON'S-METHOD SQUARE-ROOT WORK AREA - FUNCTION SQRT    00014600
014700*        IS NOT AVAILABLE ON THIS COMPILER, SO STANDARD           00014700
014800*        DEVIATION IS EXTRACTED BY 20 FIXED ITERATIONS OF         00014800
014900*        X(N+1) = (X(N) + V/X(N)) / 2.                            00014900
015000 01  WS-SQRT-WORK-FIELDS.                                         00015000
015100     05  WS-SQRT-X                   PIC S9(9)V9(4) COMP-3        00015100
015200                                                      VALUE 0.    00015200
015300     05  WS-SQRT-RESULT              PIC S9(9)V9(4) COMP-3        00015300
015400                                                      VALUE 0.    00015400
015500*                                                                 00015500
015600*        CHARACTER-FOLD HASH WORK AREA - BUILDS A DETERMINISTIC   00015600
015700*        NUMERIC CODE FOR A NAME FIELD BY FOLDING EACH            00015700
015800*        CHARACTER'S POSITION IN WS-CHAR-CODE-TABLE INTO A        00015800
015900*        RUNNING BASE-31 ACCUMULATOR, REDUCED MODULO A PRIME      00015900
016000*        EVERY STEP TO KEEP THE RESULT IN RANGE.                  00016000
016100 01  WS-HASH-WORK-FIELDS.                                         00016100
016200     05  WS-HASH-INPUT               PIC X(19).                   00016200
016300     05  WS-HASH-INPUT-LEN           PIC S9(4) COMP VALUE 0.      00016300
016400     05  WS-HASH-CHAR                PIC X.                       00016400
016500     05  WS-HASH-RESULT              PIC S9(9) COMP-3 VALUE 0.    00016500
016600     05  WS-HASH-QUOTIENT            PIC S9(9) COMP-3 VALUE 0.    00016600
016700*                                                                 00016700
016800*        COLLATING FOLD TABLE - SPACE, A-Z, 0-9.  A CHARACTER'S   00016800
016900*        POSITION IN THIS TABLE STANDS IN FOR ITS NUMERIC CODE    00016900
017000*        SINCE FUNCTION ORD IS NOT AVAILABLE ON THIS COMPILER.    00017000
017100 01  WS-CHAR-CODE-VALUES.                                         00017100
017200     05  FILLER PIC X(38) VALUE                                   00017200
017300         ' ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.                 00017300
017400 01  WS-CHAR-CODE-TABLE REDEFINES WS-CHAR-CODE-VALUES.            00017400
017500     05  WS-CHAR-CODE-ENTRY OCCURS 38 TIMES PIC X.                00017500
017600*                                                                 00017600
017700*        WORKING ANOMALY RECORD, PER RECORD LAYOUTS               00017700
017800 01  ANOMALY-WORKING-RECORD.                                      00017800
017900     05  AN-SERVICE-NAME              PIC X(16).                  00017900
018000     05  AN-COST                      PIC S9(5)V9(2).             00018000
018100     05  AN-RESOURCE-ID               PIC X(19).                  00018100
018200     05  AN-REGION                    PIC X(15).                  00018200
018300     05  AN-SCORE                     PIC 9V9(3).                 00018300
018400 01  AN-DISPLAY-VIEW REDEFINES ANOMALY-WORKING-RECORD.            00018400
018500     05  AN-DSP-SERVICE               PIC X(16).                  00018500
018600     05  AN-DSP-REST                  PIC X(41).                  00018600
018700*                                                                 00018700
018800*        ANOMALY REPORT PRINT LINES - COLUMN WIDTHS ARE COMMON    00018800
018900*        TO THE HEADER, RULE, AND DETAIL LINES.                   00018900
019000 01  RPT-AN-HDR1.                                                 00019000
019100     05  FILLER PIC X(40)                                         00019100
019200                 VALUE 'CLOUD COST OPTIMIZATION - ANOMALY REPORT'.00019200
019300     05  FILLER PIC X(10) VALUE ' RUN DATE:'.                     00019300
019400     05  RPT-HDR-MM                    PIC 99.                    00019400
019500     05  FILLER PIC X VALUE '/'.                                  00019500
019600     05  RPT-HDR-DD                    PIC 99.                    00019600
019700     05  FILLER PIC X VALUE '/'.                                  00019700
019800     05  RPT-HDR-YY                    PIC 99.                    00019800
019900     05  FILLER PIC X(74) VALUE SPACES.                           00019900
020000 01  RPT-AN-HDR2.                                                 00020000
020100     05  FILLER PIC X(16) VALUE 'SERVICE'.                        00020100
020200     05  FILLER PIC X(1)  VALUE SPACE.                            00020200
020300     05  FILLER PIC X(19) VALUE 'RESOURCE-ID'.                    00020300
020400     05  FILLER PIC X(1)  VALUE SPACE.                            00020400
020500     05  FILLER PIC X(15) VALUE 'REGION'.                         00020500
020600     05  FILLER PIC X(1)  VALUE SPACE.                            00020600
020700     05  FILLER PIC X(9)  VALUE 'COST'.                           00020700
020800     05  FILLER PIC X(1)  VALUE SPACE.                            00020800
020900     05  FILLER PIC X(5)  VALUE 'SCORE'.                          00020900
021000     05  FILLER PIC X(64) VALUE SPACES.                           00021000
021100 01  RPT-AN-HDR3.                                                 00021100
021200     05  FILLER PIC X(16) VALUE ALL '-'.                          00021200
021300     05  FILLER PIC X(1)  VALUE SPACE.                            00021300
021400     05  FILLER PIC X(19) VALUE ALL '-'.                          00021400
021500     05  FILLER PIC X(1)  VALUE SPACE.                            00021500
021600     05  FILLER PIC X(15) VALUE ALL '-'.                          00021600
021700     05  FILLER PIC X(1)  VALUE SPACE.                            00021700
021800     05  FILLER PIC X(9)  VALUE ALL '-'.                          00021800
021900     05  FILLER PIC X(1)  VALUE SPACE.                            00021900
022000     05  FILLER PIC X(5)  VALUE ALL '-'.                          00022000
022100     05  FILLER PIC X(64) VALUE SPACES.                           00022100
022200 01  RPT-AN-DETAIL1.                                              00022200
022300     05  RPT-AN-SERVICE                PIC X(16).                 00022300
022400     05  FILLER PIC X(1) VALUE SPACE.                             00022400
022500     05  RPT-AN-RESOURCE               PIC X(19).                 00022500
022600     05  FILLER PIC X(1) VALUE SPACE.                             00022600
022700     05  RPT-AN-REGION                 PIC X(15).                 00022700
022800     05  FILLER PIC X(1) VALUE SPACE.                             00022800
022900     05  RPT-AN-COST                   PIC ZZ,ZZ9.99.             00022900
023000     05  FILLER PIC X(1) VALUE SPACE.                             00023000
023100     05  RPT-AN-SCORE                  PIC 9.999.                 00023100
023200     05  FILLER PIC X(64) VALUE SPACES.                           00023200
023300 01  RPT-AN-TRAILER1.                                             00023300
023400     05  FILLER PIC X(19) VALUE 'ANOMALIES FLAGGED: '.            00023400
023500     05  RPT-AN-COUNT                  PIC ZZZ9.                  00023500
023600     05  FILLER PIC X(2) VALUE SPACES.                            00023600
023700     05  FILLER PIC X(16) VALUE 'RECORDS SCORED: '.               00023700
023800     05  RPT-AN-SCORED                 PIC ZZZZ9.                 00023800
023900     05  FILLER PIC X(86) VALUE SPACES.                           00023900
024000*                                                                 00024000
024100****************************************************************  00024100
024200 PROCEDURE DIVISION.                                              00024200
024300****************************************************************  00024300
024400*                                                                 00024400
024500 0000-MAIN-CONTROL.                                               00024500
024600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00024600
024700     DISPLAY 'CLDANM1 STARTED - ANOMALY DETECTION'.               00024700
024800*                                                                 00024800
024900     PERFORM 7000-OPEN-TRAINING-FILE.                             00024900
025000     PERFORM 1000-TRAIN-ONE-RECORD THRU 1000-EXIT                 00025000
025100         UNTIL WS-BIL-AT-EOF.                                     00025100
025200     CLOSE BILLING-MASTER.                                        00025200
025300     DISPLAY '    TRAINING RECORDS READ : ' WS-RECORDS-READ.      00025300
025400*                                                                 00025400
025500     IF WS-RECORDS-READ < WS-MIN-TRAINING-RECORDS                 00025500
025600         DISPLAY '*** CLDANM1 - NOT ENOUGH HISTORICAL DATA TO '   00025600
025700                 'TRAIN, NEED AT LEAST 50 BILLING RECORDS'        00025700
025800         MOVE 16 TO RETURN-CODE                                   00025800
025900     ELSE                                                         00025900
026000         PERFORM 2000-COMPUTE-POPULATION-STATS                    00026000
026100         PERFORM 7100-OPEN-SCORING-FILES                          00026100
026200         PERFORM 9000-WRITE-REPORT-HEADERS                        00026200
026300         MOVE 'N' TO WS-BIL-EOF-SW                                00026300
026400         PERFORM 3000-SCORE-ONE-RECORD THRU 3000-EXIT             00026400
026500             UNTIL WS-BIL-AT-EOF                                  00026500
026600         PERFORM 8000-WRITE-ANOMALY-TRAILER                       00026600
026700         PERFORM 7900-CLOSE-FILES                                 00026700
026800     END-IF.                                                      00026800
026900*                                                                 00026900
027000     GOBACK.                                                      00027000
027100*                                                                 00027100
027200*        1000-TRAIN-ONE-RECORD - READS ONE HISTORY RECORD,        00027200
027300*        DERIVES ITS FEATURE VECTOR, AND FOLDS IT INTO THE        00027300
027400*        RUNNING SUMS USED TO BUILD THE POPULATION PROFILE        00027400
027500*        (BATCH FLOW U6 STEP 1).                                  00027500
027600 1000-TRAIN-ONE-RECORD.                                           00027600
027700     READ BILLING-MASTER                                          00027700
027800         AT END                                                   00027800
027900             MOVE 'Y' TO WS-BIL-EOF-SW                            00027900
028000             GO TO 1000-EXIT                                      00028000
028100     END-READ.                                                    00028100
028200     ADD 1 TO WS-RECORDS-READ.                                    00028200
028300     PERFORM 1100-BUILD-FEATURE-VECTOR THRU 1100-EXIT.            00028300
028400     PERFORM 1200-ACCUMULATE-FEATURE-SUMS THRU 1200-EXIT          00028400
028500         VARYING WS-FEAT-NDX FROM 1 BY 1                          00028500
028600         UNTIL WS-FEAT-NDX > 4.                                   00028600
028700*                                                                 00028700
028800 1000-EXIT.                                                       00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100*        1100-BUILD-FEATURE-VECTOR - COMMON TO BOTH PASSES        00029100
029200*        (BUSINESS RULES U6 BULLET 2).                            00029200
029300 1100-BUILD-FEATURE-VECTOR.                                       00029300
029400     MOVE CO-COST TO WS-FV-VALUE(1).                              00029400
029500*                                                                 00029500
029600     MOVE CO-SERVICE-NAME TO WS-HASH-INPUT.                       00029600
029700     MOVE 16 TO WS-HASH-INPUT-LEN.                                00029700
029800     PERFORM 1300-HASH-STRING-VALUE THRU 1300-EXIT.               00029800
029900     MOVE WS-HASH-RESULT TO WS-FV-VALUE(2).                       00029900
030000*                                                                 00030000
030100     MOVE SPACES TO WS-HASH-INPUT.                                00030100
030200     MOVE CO-REGION TO WS-HASH-INPUT.                             00030200
030300     MOVE 15 TO WS-HASH-INPUT-LEN.                                00030300
030400     PERFORM 1300-HASH-STRING-VALUE THRU 1300-EXIT.               00030400
030500     MOVE WS-HASH-RESULT TO WS-FV-VALUE(3).                       00030500
030600*                                                                 00030600
030700     MOVE CO-TS-HH TO WS-FV-VALUE(4).                             00030700
030800*                                                                 00030800
030900 1100-EXIT.                                                       00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200 1200-ACCUMULATE-FEATURE-SUMS.                                    00031200
031300     ADD WS-FV-VALUE(WS-FEAT-NDX)                                 00031300
031400         TO WS-FEAT-SUM(WS-FEAT-NDX).                             00031400
031500     COMPUTE WS-FEAT-SUMSQ(WS-FEAT-NDX) =                         00031500
031600           WS-FEAT-SUMSQ(WS-FEAT-NDX) +                           00031600
031700           (WS-FV-VALUE(WS-FEAT-NDX) * WS-FV-VALUE(WS-FEAT-NDX)). 00031700
031800*                                                                 00031800
031900 1200-EXIT.                                                       00031900
032000     EXIT.                                                        00032000
032100*                                                                 00032100
032200*        1300-HASH-STRING-VALUE - FOLDS WS-HASH-INPUT INTO A      00032200
032300*        SINGLE DETERMINISTIC NUMBER (BUSINESS RULES U6 BULLET    00032300
032400*        2 - "IMPLEMENTATION-DEFINED, CONSISTENT WITHIN A RUN").  00032400
032500 1300-HASH-STRING-VALUE.                                          00032500
032600     MOVE 0 TO WS-HASH-RESULT.                                    00032600
032700     PERFORM 1310-FOLD-ONE-CHARACTER THRU 1310-EXIT               00032700
032800         VARYING WS-HASH-POS FROM 1 BY 1                          00032800
032900         UNTIL WS-HASH-POS > WS-HASH-INPUT-LEN.                   00032900
033000*                                                                 00033000
033100 1300-EXIT.                                                       00033100
033200     EXIT.                                                        00033200
033300*                                                                 00033300
033400 1310-FOLD-ONE-CHARACTER.                                         00033400
033500     MOVE WS-HASH-INPUT(WS-HASH-POS:1) TO WS-HASH-CHAR.           00033500
033600     MOVE 'N' TO WS-CHAR-FOUND-SW.                                00033600
033700     MOVE 1 TO WS-CHAR-CODE.                                      00033700
033800     PERFORM 1320-FIND-CHAR-CODE THRU 1320-EXIT                   00033800
033900         VARYING WS-CHAR-NDX FROM 1 BY 1                          00033900
034000         UNTIL WS-CHAR-NDX > 38 OR WS-CHAR-FOUND.                 00034000
034100     COMPUTE WS-HASH-RESULT =                                     00034100
034200           (WS-HASH-RESULT * 31) + WS-CHAR-CODE.                  00034200
034300     DIVIDE WS-HASH-RESULT BY 99991                               00034300
034400         GIVING WS-HASH-QUOTIENT                                  00034400
034500         REMAINDER WS-HASH-RESULT.                                00034500
034600*                                                                 00034600
034700 1310-EXIT.                                                       00034700
034800     EXIT.                                                        00034800
034900*                                                                 00034900
035000 1320-FIND-CHAR-CODE.                                             00035000
035100     IF WS-CHAR-CODE-ENTRY(WS-CHAR-NDX) = WS-HASH-CHAR            00035100
035200         MOVE 'Y'         TO WS-CHAR-FOUND-SW                     00035200
035300         MOVE WS-CHAR-NDX TO WS-CHAR-CODE                         00035300
035400     END-IF.                                                      00035400
035500*                                                                 00035500
035600 1320-EXIT.                                                       00035600
035700     EXIT.                                                        00035700
035800*                                                                 00035800
035900*        2000-COMPUTE-POPULATION-STATS - MEAN AND STANDARD        00035900
036000*        DEVIATION PER FEATURE OVER THE TRAINING SET (BUSINESS    00036000
036100*        RULES U6 BULLET 3).                                      00036100
036200 2000-COMPUTE-POPULATION-STATS.                                   00036200
036300     PERFORM 2100-COMPUTE-ONE-FEATURE-STATS THRU 2100-EXIT        00036300
036400         VARYING WS-FEAT-NDX FROM 1 BY 1                          00036400
036500         UNTIL WS-FEAT-NDX > 4.                                   00036500
036600*                                                                 00036600
036700 2100-COMPUTE-ONE-FEATURE-STATS.                                  00036700
036800     COMPUTE WS-FEAT-MEAN(WS-FEAT-NDX) ROUNDED =                  00036800
036900           WS-FEAT-SUM(WS-FEAT-NDX) / WS-RECORDS-READ.            00036900
037000     COMPUTE WS-FEAT-VARIANCE(WS-FEAT-NDX) ROUNDED =              00037000
037100           (WS-FEAT-SUMSQ(WS-FEAT-NDX) / WS-RECORDS-READ) -       00037100
037200           (WS-FEAT-MEAN(WS-FEAT-NDX) *                           00037200
037300            WS-FEAT-MEAN(WS-FEAT-NDX)).                           00037300
037400     IF WS-FEAT-VARIANCE(WS-FEAT-NDX) NOT > 0                     00037400
037500         MOVE 0 TO WS-FEAT-STDDEV(WS-FEAT-NDX)                    00037500
037600     ELSE                                                         00037600
037700         PERFORM 2200-COMPUTE-SQUARE-ROOT THRU 2200-EXIT          00037700
037800         MOVE WS-SQRT-RESULT TO WS-FEAT-STDDEV(WS-FEAT-NDX)       00037800
037900     END-IF.                                                      00037900
038000*                                                                 00038000
038100 2100-EXIT.                                                       00038100
038200     EXIT.                                                        00038200
038300*                                                                 00038300
038400*        2200-COMPUTE-SQUARE-ROOT - NEWTON'S METHOD, 20 FIXED     00038400
038500*        ITERATIONS, OPERATES ON WS-FEAT-VARIANCE(WS-FEAT-NDX).   00038500
038600 2200-COMPUTE-SQUARE-ROOT.                                        00038600
038700     MOVE WS-FEAT-VARIANCE(WS-FEAT-NDX) TO WS-SQRT-X.             00038700
038800     MOVE WS-SQRT-X                     TO WS-SQRT-RESULT.        00038800
038900     PERFORM 2210-SQRT-ITERATION THRU 2210-EXIT 20 TIMES.         00038900
039000*                                                                 00039000
039100 2200-EXIT.                                                       00039100
039200     EXIT.                                                        00039200
039300*                                                                 00039300
039400 2210-SQRT-ITERATION.                                             00039400
039500     IF WS-SQRT-RESULT NOT = 0                                    00039500
039600         COMPUTE WS-SQRT-RESULT ROUNDED =                         00039600
039700               (WS-SQRT-RESULT + (WS-SQRT-X / WS-SQRT-RESULT))    00039700
039800               / 2                                                00039800
039900     END-IF.                                                      00039900
040000*                                                                 00040000
040100 2210-EXIT.                                                       00040100
040200     EXIT.                                                        00040200
040300*                                                                 00040300
040400*        3000-SCORE-ONE-RECORD - RE-READS ONE HISTORY RECORD,     00040400
040500*        SCORES IT AGAINST THE POPULATION PROFILE, AND WRITES A   00040500
040600*        DETAIL LINE WHEN THE SCORE EXCEEDS THE THRESHOLD         00040600
040700*        (BATCH FLOW U6 STEP 4, BUSINESS RULES U6 BULLET 3).      00040700
040800 3000-SCORE-ONE-RECORD.                                           00040800
040900     READ BILLING-MASTER                                          00040900
041000         AT END                                                   00041000
041100             MOVE 'Y' TO WS-BIL-EOF-SW                            00041100
041200             GO TO 3000-EXIT                                      00041200
041300     END-READ.                                                    00041300
041400     ADD 1 TO WS-RECORDS-SCORED.                                  00041400
041500     PERFORM 1100-BUILD-FEATURE-VECTOR THRU 1100-EXIT.            00041500
041600     MOVE 0 TO WS-MAX-Z.                                          00041600
041700     PERFORM 3100-CHECK-ONE-FEATURE THRU 3100-EXIT                00041700
041800         VARYING WS-FEAT-NDX FROM 1 BY 1                          00041800
041900         UNTIL WS-FEAT-NDX > 4.                                   00041900
042000     COMPUTE WS-SCORE ROUNDED = WS-MAX-Z / (WS-MAX-Z + 2).        00042000
042100     IF WS-SCORE > WS-ANOMALY-THRESHOLD                           00042100
042200         ADD 1 TO WS-ANOMALY-COUNT                                00042200
042300         PERFORM 4000-WRITE-ANOMALY-DETAIL                        00042300
042400     END-IF.                                                      00042400
042500*                                                                 00042500
042600 3000-EXIT.                                                       00042600
042700     EXIT.                                                        00042700
042800*                                                                 00042800
042900 3100-CHECK-ONE-FEATURE.                                          00042900
043000     IF WS-FEAT-STDDEV(WS-FEAT-NDX) = 0                           00043000
043100         MOVE 0 TO WS-FEAT-Z(WS-FEAT-NDX)                         00043100
043200     ELSE                                                         00043200
043300         COMPUTE WS-FEAT-DIFF =                                   00043300
043400               WS-FV-VALUE(WS-FEAT-NDX) -                         00043400
043500               WS-FEAT-MEAN(WS-FEAT-NDX)                          00043500
043600         IF WS-FEAT-DIFF < 0                                      00043600
043700             COMPUTE WS-FEAT-DIFF = WS-FEAT-DIFF * -1             00043700
043800         END-IF                                                   00043800
043900         COMPUTE WS-FEAT-Z(WS-FEAT-NDX) ROUNDED =                 00043900
044000               WS-FEAT-DIFF / WS-FEAT-STDDEV(WS-FEAT-NDX)         00044000
044100     END-IF.                                                      00044100
044200     IF WS-FEAT-Z(WS-FEAT-NDX) > WS-MAX-Z                         00044200
044300         MOVE WS-FEAT-Z(WS-FEAT-NDX) TO WS-MAX-Z                  00044300
044400     END-IF.                                                      00044400
044500*                                                                 00044500
044600 3100-EXIT.                                                       00044600
044700     EXIT.                                                        00044700
044800*                                                                 00044800
044900 4000-WRITE-ANOMALY-DETAIL.                                       00044900
045000     MOVE SPACES           TO ANOMALY-WORKING-RECORD.             00045000
045100     MOVE CO-SERVICE-NAME  TO AN-SERVICE-NAME.                    00045100
045200     MOVE CO-COST          TO AN-COST.                            00045200
045300     MOVE CO-RESOURCE-ID   TO AN-RESOURCE-ID.                     00045300
045400     MOVE CO-REGION        TO AN-REGION.                          00045400
045500     MOVE WS-SCORE         TO AN-SCORE.                           00045500
045600     IF WS-VERBOSE-ANM                                            00045600
045700         DISPLAY '    ANOMALY FLAGGED - ' AN-DSP-SERVICE          00045700
045800                 ' SCORE ' WS-SCORE                               00045800
045900     END-IF.                                                      00045900
046000*                                                                 00046000
046100     MOVE SPACES         TO RPT-AN-DETAIL1.                       00046100
046200     MOVE AN-SERVICE-NAME TO RPT-AN-SERVICE.                      00046200
046300     MOVE AN-RESOURCE-ID  TO RPT-AN-RESOURCE.                     00046300
046400     MOVE AN-REGION       TO RPT-AN-REGION.                       00046400
046500     MOVE AN-COST         TO RPT-AN-COST.                         00046500
046600     MOVE AN-SCORE        TO RPT-AN-SCORE.                        00046600
046700     WRITE REPORT-RECORD FROM RPT-AN-DETAIL1.                     00046700
046800*                                                                 00046800
046900 7000-OPEN-TRAINING-FILE.                                         00046900
047000     OPEN INPUT BILLING-MASTER.                                   00047000
047100     IF NOT WS-BILMSTR-OK                                         00047100
047200         DISPLAY '*** CLDANM1 ABEND - CANNOT OPEN BILMSTR, '      00047200
047300                 'STATUS = ' WS-BILMSTR-STATUS                    00047300
047400         MOVE 16 TO RETURN-CODE                                   00047400
047500         MOVE 'Y' TO WS-BIL-EOF-SW                                00047500
047600     END-IF.                                                      00047600
047700*                                                                 00047700
047800 7100-OPEN-SCORING-FILES.                                         00047800
047900     OPEN INPUT BILLING-MASTER.                                   00047900
048000     OPEN OUTPUT ANOMALY-RPT.                                     00048000
048100     IF NOT WS-BILMSTR-OK                                         00048100
048200         DISPLAY '*** CLDANM1 ABEND - CANNOT REOPEN BILMSTR, '    00048200
048300                 'STATUS = ' WS-BILMSTR-STATUS                    00048300
048400         MOVE 16 TO RETURN-CODE                                   00048400
048500         MOVE 'Y' TO WS-BIL-EOF-SW                                00048500
048600     END-IF.                                                      00048600
048700     IF NOT WS-ANOMRPT-OK                                         00048700
048800         DISPLAY '*** CLDANM1 ABEND - CANNOT OPEN ANOMRPT, '      00048800
048900                 'STATUS = ' WS-ANOMRPT-STATUS                    00048900
049000         MOVE 16 TO RETURN-CODE                                   00049000
049100         MOVE 'Y' TO WS-BIL-EOF-SW                                00049100
049200     END-IF.                                                      00049200
049300*                                                                 00049300
049400 7900-CLOSE-FILES.                                                00049400
049500     CLOSE BILLING-MASTER ANOMALY-RPT.                            00049500
049600*                                                                 00049600
049700 8000-WRITE-ANOMALY-TRAILER.                                      00049700
049800     MOVE SPACES TO RPT-AN-TRAILER1.                              00049800
049900     MOVE WS-ANOMALY-COUNT   TO RPT-AN-COUNT.                     00049900
050000     MOVE WS-RECORDS-SCORED  TO RPT-AN-SCORED.                    00050000
050100     WRITE REPORT-RECORD FROM RPT-AN-TRAILER1.                    00050100
050200     DISPLAY 'CLDANM1 - ANOMALY DETECTION COMPLETE'.              00050200
050300*                                                                 00050300
050400 9000-WRITE-REPORT-HEADERS.                                       00050400
050500     MOVE WS-RUN-MM-ONLY      TO RPT-HDR-MM.                      00050500
050600     MOVE WS-RUN-DD-ONLY      TO RPT-HDR-DD.                      00050600
050700     MOVE WS-RUN-YY-ONLY      TO RPT-HDR-YY.                      00050700
050800     WRITE REPORT-RECORD FROM RPT-AN-HDR1 AFTER PAGE.             00050800
050900     WRITE REPORT-RECORD FROM RPT-AN-HDR2 AFTER 2.                00050900
051000     WRITE REPORT-RECORD FROM RPT-AN-HDR3 AFTER 1.                00051000
