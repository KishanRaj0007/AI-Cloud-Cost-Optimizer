000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CLDREC1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE BILLING MASTER IN FULL, GROUPS THE USAGE RECORDS BY   00000900
001000* RESOURCE ID IN A WORKING-STORAGE TABLE (NO SORT STEP - THE      00001000
001100* TABLE IS SEARCHED IN MEMORY AS EACH RECORD IS READ), THEN FOR   00001100
001200* EACH RESOURCE COMPARES ITS AVERAGE CPU AND MEMORY UTILIZATION   00001200
001300* AGAINST THE INSTANCE-TYPE KNOWLEDGE BASE AND RECOMMENDS A       00001300
001400* CHEAPER, BETTER-FITTED INSTANCE TYPE WHERE ONE EXISTS.          00001400
001500****************************************************************  00001500
001600*                                                                 00001600
001700* MAINTENANCE HISTORY                                             00001700
001800*  DATE     BY   REQUEST     DESCRIPTION                          00001800
001900*  -------- ---- ----------- ----------------------------------   00001900
002000*  12/02/99 DS   CDC-0273    ORIGINAL PROGRAM - CPU-BOUND RULE    00002000
002100*                            ONLY, 500-RESOURCE TABLE LIMIT       00002100
002200*  01/06/00 DS   CDC-0274    Y2K - REPORT HEADER DATE REVIEWED,   00002200
002300*                            NO 2-DIGIT YEAR FIELDS FOUND         00002300
002400*  05/14/02 RMT  CDC-0314    ADDED MEMORY-BOUND RULE, EVALUATED   00002400
002500*                            ONLY WHEN CPU-BOUND RULE DID NOT     00002500
002600*                            FIRE                                 00002600
002700*  10/03/05 RMT  CDC-0348    RESOURCE TABLE RAISED TO 1000        00002700
002800*                            ENTRIES FOR LARGER TEST RUNS         00002800
002900*  03/19/08 JS   CDC-0363    ADDED TRAILER LINE - RECOMMENDATION  00002900
003000*                            COUNT AND TOTAL ESTIMATED SAVINGS    00003000
003100****************************************************************  00003100
003200 IDENTIFICATION DIVISION.                                         00003200
003300 PROGRAM-ID.  CLDREC1.                                            00003300
003400 AUTHOR.  DOUG STOUT.                                             00003400
003500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00003500
003600 DATE-WRITTEN.  12/02/99.                                         00003600
003700 DATE-COMPILED.                                                   00003700
003800 SECURITY.  NON-CONFIDENTIAL.                                     00003800
003900*                                                                 00003900
004000 ENVIRONMENT DIVISION.                                            00004000
004100 CONFIGURATION SECTION.                                           00004100
004200 SOURCE-COMPUTER.  IBM-390.                                       00004200
004300 OBJECT-COMPUTER.  IBM-390.                                       00004300
004400 SPECIAL-NAMES.                                                   00004400
004500     C01 IS TOP-OF-FORM                                           00004500
004600     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                         00004600
004700     UPSI-0 ON STATUS IS WS-VERBOSE-REC                           00004700
004800            OFF STATUS IS WS-QUIET-REC.                           00004800
004900*                                                                 00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT BILLING-MASTER ASSIGN TO BILMSTR                      00005200
005300            ACCESS MODE IS SEQUENTIAL                             00005300
005400            FILE STATUS IS WS-BILMSTR-STATUS.                     00005400
005500*                                                                 00005500
005600     SELECT RECOMMEND-RPT ASSIGN TO RECRPT                        00005600
005700            ORGANIZATION IS LINE SEQUENTIAL                       00005700
005800            FILE STATUS IS WS-RECRPT-STATUS.                      00005800
005900*                                                                 00005900
006000****************************************************************  00006000
006100 DATA DIVISION.                                                   00006100
006200 FILE SECTION.                                                    00006200
006300*                                                                 00006300
006400 FD  BILLING-MASTER                                               00006400
006500     RECORDING MODE IS F                                          00006500
006600     RECORD CONTAINS 185 CHARACTERS                               00006600
006700     BLOCK CONTAINS 0 RECORDS.                                    00006700
006800 COPY COSTDATA.                                                   00006800
006900*                                                                 00006900
007000 FD  RECOMMEND-RPT                                                00007000
007100     RECORDING MODE IS F                                          00007100
007200     RECORD CONTAINS 132 CHARACTERS.                              00007200
007300 01  REPORT-RECORD                   PIC X(132).                  00007300
007400*                                                                 00007400
007500****************************************************************  00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700****************************************************************  00007700
007800*                                                                 00007800
007900 COPY INSTTYP.                                                    00007900
008000*                                                                 00008000
008100 01  SYSTEM-DATE-AND-TIME.                                        00008100
008200     05  WS-RUN-DATE.                                             00008200
008300         10  WS-RUN-YYYY             PIC 9(4).                    00008300
008400         10  WS-RUN-MM               PIC 9(2).                    00008400
008500         10  WS-RUN-DD               PIC 9(2).                    00008500
008600     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                 00008600
008700         10  FILLER                  PIC 9(2).                    00008700
008800         10  WS-RUN-YY-ONLY           PIC 9(2).                   00008800
008900         10  WS-RUN-MM-ONLY           PIC 9(2).                   00008900
009000         10  WS-RUN-DD-ONLY           PIC 9(2).                   00009000
009100*                                                                 00009100
009200 01  WS-FILE-STATUS-FIELDS.                                       00009200
009300     05  WS-BILMSTR-STATUS           PIC X(2)  VALUE SPACES.      00009300
009400         88  WS-BILMSTR-OK           VALUE '00'.                  00009400
009500         88  WS-BILMSTR-EOF          VALUE '10'.                  00009500
009600     05  WS-RECRPT-STATUS            PIC X(2)  VALUE SPACES.      00009600
009700         88  WS-RECRPT-OK            VALUE '00'.                  00009700
009800*                                                                 00009800
009900 01  WS-SWITCHES.                                                 00009900
010000     05  WS-BIL-EOF-SW               PIC X     VALUE 'N'.         00010000
010100         88  WS-BIL-AT-EOF           VALUE 'Y'.                   00010100
010200*                                                                 00010200
010300 77  WS-MAX-RESOURCES                PIC S9(4) COMP-3 VALUE       00010300
010400                                                       +1000.     00010400
010500 01  WS-RESOURCE-COUNT               PIC S9(4) COMP VALUE 0.      00010500
010600 01  WS-RESOURCE-TABLE.                                           00010600
010700     05  RES-ENTRY OCCURS 1000 TIMES INDEXED BY RES-NDX.          00010700
010800         10  RES-RESOURCE-ID          PIC X(19).                  00010800
010900         10  RES-INSTANCE-TYPE        PIC X(12).                  00010900
011000         10  RES-CPU-SUM              PIC S9(7)V9(2) COMP-3.      00011000
011100         10  RES-CPU-CNT              PIC S9(5)      COMP-3.      00011100
011200         10  RES-MEM-SUM              PIC S9(7)V9(2) COMP-3.      00011200
011300         10  RES-MEM-CNT              PIC S9(5)      COMP-3.      00011300
011400*                                                                 00011400
011500 01  WS-SEARCH-FIELDS.                                            00011500
011600     05  WS-SEARCH-NDX                PIC S9(4) COMP VALUE 0.     00011600
011700     05  WS-SEARCH-FOUND-SW           PIC X VALUE 'N'.            00011700
011800         88  WS-SEARCH-FOUND         VALUE 'Y'.                   00011800
011900*                                                                 00011900
012000 01  WS-SCORING-FIELDS.                                           00012000
012100     05  WS-AVG-CPU                   PIC S9(3)V9(2) VALUE 0.     00012100
012200     05  WS-AVG-MEM                   PIC S9(3)V9(2) VALUE 0.     00012200
012300     05  WS-CUR-TYPE-NDX               PIC S9(4) COMP VALUE 0.    00012300
012400     05  WS-CUR-TYPE-FOUND-SW          PIC X VALUE 'N'.           00012400
012500         88  WS-CUR-TYPE-FOUND        VALUE 'Y'.                  00012500
012600     05  WS-BEST-NDX                   PIC S9(4) COMP VALUE 0.    00012600
012700     05  WS-BEST-FOUND-SW              PIC X VALUE 'N'.           00012700
012800         88  WS-BEST-FOUND            VALUE 'Y'.                  00012800
012900     05  WS-RULE-FIRED-SW              PIC X VALUE 'N'.           00012900
013000         88  WS-RULE-FIRED            VALUE 'Y'.                  00013000
013100     05  WS-EDIT-FAMILY                PIC X(18) VALUE SPACES.    00013100
013200*                                                                 00013200
013300*        WORKING RECOMMENDATION RECORD, PER RECORD LAYOUTS        00013300
013400 01  RECOMMENDATION.                                              00013400
013500     05  RC-RESOURCE-ID                PIC X(19).                 00013500
013600     05  RC-CURRENT-TYPE                PIC X(12).                00013600
013700     05  RC-RECOMMENDED-TYPE            PIC X(12).                00013700
013800     05  RC-REASONING                   PIC X(30).                00013800
013900     05  RC-MONTHLY-SAVINGS             PIC S9(7)V9(2).           00013900
014000 01  RC-DISPLAY-VIEW REDEFINES RECOMMENDATION.                    00014000
014100     05  RC-DSP-RESOURCE                PIC X(19).                00014100
014200     05  RC-DSP-REST                    PIC X(63).                00014200
014300*                                                                 00014300
014400 01  WS-RECOMMEND-COUNT               PIC S9(5) COMP-3 VALUE 0.   00014400
014500 01  WS-TOTAL-SAVINGS                 PIC S9(9)V9(2) COMP-3       00014500
014600                                                      VALUE 0.    00014600
014700*                                                                 00014700
014800*        RECOMMENDATIONS REPORT PRINT LINES                       00014800
014900 01  RPT-REC-HDR1.                                                00014900
015000     05  FILLER PIC X(40)                                         00015000
015100                 VALUE 'CLOUD COST OPTIMIZATION - RIGHT-SIZING '. 00015100
015200     05  FILLER PIC X(20) VALUE 'RECOMMENDATIONS     '.           00015200
015300     05  FILLER PIC X(6)  VALUE 'DATE: '.                         00015300
015400     05  RPT-HDR-MM                     PIC 99.                   00015400
015500     05  FILLER PIC X VALUE '/'.                                  00015500
015600     05  RPT-HDR-DD                     PIC 99.                   00015600
015700     05  FILLER PIC X VALUE '/'.                                  00015700
015800     05  RPT-HDR-YY                     PIC 99.                   00015800
015900     05  FILLER PIC X(58) VALUE SPACES.                           00015900
016000 01  RPT-REC-HDR2.                                                00016000
016100     05  FILLER PIC X(19) VALUE 'RESOURCE-ID        '.            00016100
016200     05  FILLER PIC X(13) VALUE 'CURRENT TYPE '.                  00016200
016300     05  FILLER PIC X(13) VALUE 'RECOMMEND TYP'.                  00016300
016400     05  FILLER PIC X(30) VALUE 'REASONING                     '. 00016400
016500     05  FILLER PIC X(17) VALUE 'EST MO SAVINGS   '.              00016500
016600     05  FILLER PIC X(40) VALUE SPACES.                           00016600
016700 01  RPT-REC-HDR3.                                                00016700
016800     05  FILLER PIC X(19) VALUE ALL '-'.                          00016800
016900     05  FILLER PIC X VALUE SPACE.                                00016900
017000     05  FILLER PIC X(12) VALUE ALL '-'.                          00017000
017100     05  FILLER PIC X VALUE SPACE.                                00017100
017200     05  FILLER PIC X(12) VALUE ALL '-'.                          00017200
017300     05  FILLER PIC X VALUE SPACE.                                00017300
017400     05  FILLER PIC X(30) VALUE ALL '-'.                          00017400
017500     05  FILLER PIC X VALUE SPACE.                                00017500
017600     05  FILLER PIC X(13) VALUE ALL '-'.                          00017600
017700     05  FILLER PIC X(42) VALUE SPACES.                           00017700
017800 01  RPT-REC-DETAIL1.                                             00017800
017900     05  RPT-RESOURCE-ID                PIC X(19).                00017900
018000     05  FILLER PIC X VALUE SPACE.                                00018000
018100     05  RPT-CURRENT-TYPE               PIC X(12).                00018100
018200     05  FILLER PIC X VALUE SPACE.                                00018200
018300     05  RPT-RECOMMENDED-TYPE           PIC X(12).                00018300
018400     05  FILLER PIC X VALUE SPACE.                                00018400
018500     05  RPT-REASONING                  PIC X(30).                00018500
018600     05  FILLER PIC X VALUE SPACE.                                00018600
018700     05  RPT-MONTHLY-SAVINGS            PIC ZZZ,ZZ9.99.           00018700
018800     05  FILLER PIC X(45) VALUE SPACES.                           00018800
018900 01  RPT-REC-TRAILER1.                                            00018900
019000     05  FILLER PIC X(24)                                         00019000
019100                 VALUE 'TOTAL RECOMMENDATIONS: '.                 00019100
019200     05  RPT-TOTAL-COUNT                 PIC ZZZ9.                00019200
019300     05  FILLER PIC X(6) VALUE SPACES.                            00019300
019400     05  FILLER PIC X(30)                                         00019400
019500                 VALUE 'TOTAL ESTIMATED MO SAVINGS: '.            00019500
019600     05  RPT-TOTAL-SAVINGS               PIC Z,ZZZ,ZZ9.99.        00019600
019700     05  FILLER PIC X(56) VALUE SPACES.                           00019700
019800*                                                                 00019800
019900****************************************************************  00019900
020000 PROCEDURE DIVISION.                                              00020000
020100****************************************************************  00020100
020200*                                                                 00020200
020300 0000-MAIN-CONTROL.                                               00020300
020400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00020400
020500     DISPLAY 'CLDREC1 STARTED - RIGHT-SIZING RECOMMENDATIONS'.    00020500
020600*                                                                 00020600
020700     PERFORM 0500-LOAD-KNOWLEDGE-BASE THRU 0500-EXIT.             00020700
020800     PERFORM 7000-OPEN-FILES.                                     00020800
020900     PERFORM 1000-ACCUMULATE-RESOURCE THRU 1000-EXIT              00020900
021000         UNTIL WS-BIL-AT-EOF.                                     00021000
021100     DISPLAY '    RESOURCES ACCUMULATED : ' WS-RESOURCE-COUNT.    00021100
021200*                                                                 00021200
021300     PERFORM 9000-WRITE-REPORT-HEADERS.                           00021300
021400     PERFORM 2000-SCORE-RESOURCES THRU 2000-EXIT.                 00021400
021500     PERFORM 8000-WRITE-RECOMMEND-TRAILER.                        00021500
021600*                                                                 00021600
021700     PERFORM 7900-CLOSE-FILES.                                    00021700
021800     GOBACK.                                                      00021800
021900*                                                                 00021900
022000*        0500-LOAD-KNOWLEDGE-BASE - COPIES THE UNSIGNED SEED      00022000
022100*        LITERALS OUT OF INSTTYP INTO THE LIVE, INDEXED           00022100
022200*        INSTANCE-TYPE-TABLE THIS PROGRAM SEARCHES.               00022200
022300 0500-LOAD-KNOWLEDGE-BASE.                                        00022300
022400     PERFORM 0510-LOAD-ONE-TYPE THRU 0510-EXIT                    00022400
022500         VARYING IT-NDX FROM 1 BY 1 UNTIL IT-NDX > 4.             00022500
022600*                                                                 00022600
022700 0500-EXIT.                                                       00022700
022800     EXIT.                                                        00022800
022900*                                                                 00022900
023000 0510-LOAD-ONE-TYPE.                                              00023000
023100     MOVE ITS-NAME(IT-NDX)          TO IT-NAME(IT-NDX).           00023100
023200     MOVE ITS-VCPUS(IT-NDX)         TO IT-VCPUS(IT-NDX).          00023200
023300     MOVE ITS-MEMORY-GIB(IT-NDX)    TO IT-MEMORY-GIB(IT-NDX).     00023300
023400     MOVE ITS-COST-PER-HOUR(IT-NDX)                               00023400
023500                             TO IT-COST-PER-HOUR(IT-NDX).         00023500
023600     MOVE ITS-FAMILY(IT-NDX)        TO IT-FAMILY(IT-NDX).         00023600
023700*                                                                 00023700
023800 0510-EXIT.                                                       00023800
023900     EXIT.                                                        00023900
024000*                                                                 00024000
024100*        1000-ACCUMULATE-RESOURCE - READS BILLING-MASTER ONE      00024100
024200*        RECORD AT A TIME, IGNORES BLANK RESOURCE IDS, AND        00024200
024300*        SEARCHES THE IN-MEMORY RESOURCE TABLE FOR AN EXISTING    00024300
024400*        ENTRY BEFORE OPENING A NEW ONE (BATCH FLOW U4 2-3).      00024400
024500 1000-ACCUMULATE-RESOURCE.                                        00024500
024600     READ BILLING-MASTER                                          00024600
024700         AT END                                                   00024700
024800             MOVE 'Y' TO WS-BIL-EOF-SW                            00024800
024900             GO TO 1000-EXIT                                      00024900
025000     END-READ.                                                    00025000
025100*                                                                 00025100
025200     IF CO-RESOURCE-ID = SPACES                                   00025200
025300         GO TO 1000-EXIT                                          00025300
025400     END-IF.                                                      00025400
025500*                                                                 00025500
025600     MOVE 'N' TO WS-SEARCH-FOUND-SW.                              00025600
025700     PERFORM 1050-SEARCH-RESOURCE THRU 1050-EXIT                  00025700
025800         VARYING WS-SEARCH-NDX FROM 1 BY 1                        00025800
025900         UNTIL WS-SEARCH-NDX > WS-RESOURCE-COUNT                  00025900
026000               OR WS-SEARCH-FOUND.                                00026000
026100*                                                                 00026100
026200     IF NOT WS-SEARCH-FOUND                                       00026200
026300         IF WS-RESOURCE-COUNT >= WS-MAX-RESOURCES                 00026300
026400             DISPLAY '*** CLDREC1 WARNING - RESOURCE TABLE '      00026400
026500                     'FULL, RECORD IGNORED: ' CO-RESOURCE-ID      00026500
026600             GO TO 1000-EXIT                                      00026600
026700         END-IF                                                   00026700
026800         ADD 1 TO WS-RESOURCE-COUNT                               00026800
026900         MOVE WS-RESOURCE-COUNT TO WS-SEARCH-NDX                  00026900
027000         INITIALIZE RES-ENTRY(WS-SEARCH-NDX)                      00027000
027100         MOVE CO-RESOURCE-ID TO RES-RESOURCE-ID(WS-SEARCH-NDX)    00027100
027200         MOVE CO-INSTANCE-TYPE                                    00027200
027300                          TO RES-INSTANCE-TYPE(WS-SEARCH-NDX)     00027300
027400     END-IF.                                                      00027400
027500*                                                                 00027500
027600*        COST-DATA CARRIES CO-CPU-UTIL/CO-MEM-UTIL AS SIGNED      00027600
027700*        DISPLAY NUMERICS WITH NO NULL REPRESENTATION, SO EVERY   00027700
027800*        RECORD'S FIGURES ARE TAKEN AS PRESENT.                   00027800
027900     ADD CO-CPU-UTIL TO RES-CPU-SUM(WS-SEARCH-NDX).               00027900
028000     ADD 1 TO RES-CPU-CNT(WS-SEARCH-NDX).                         00028000
028100     ADD CO-MEM-UTIL TO RES-MEM-SUM(WS-SEARCH-NDX).               00028100
028200     ADD 1 TO RES-MEM-CNT(WS-SEARCH-NDX).                         00028200
028300*                                                                 00028300
028400 1000-EXIT.                                                       00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700 1050-SEARCH-RESOURCE.                                            00028700
028800     IF RES-RESOURCE-ID(WS-SEARCH-NDX) = CO-RESOURCE-ID           00028800
028900         MOVE 'Y' TO WS-SEARCH-FOUND-SW                           00028900
029000     END-IF.                                                      00029000
029100*                                                                 00029100
029200 1050-EXIT.                                                       00029200
029300     EXIT.                                                        00029300
029400*                                                                 00029400
029500 2000-SCORE-RESOURCES.                                            00029500
029600     PERFORM 2050-SCORE-ONE-RESOURCE THRU 2050-EXIT               00029600
029700         VARYING WS-SEARCH-NDX FROM 1 BY 1                        00029700
029800         UNTIL WS-SEARCH-NDX > WS-RESOURCE-COUNT.                 00029800
029900*                                                                 00029900
030000 2000-EXIT.                                                       00030000
030100     EXIT.                                                        00030100
030200*                                                                 00030200
030300 2050-SCORE-ONE-RESOURCE.                                         00030300
030400     IF RES-INSTANCE-TYPE(WS-SEARCH-NDX) NOT = SPACES             00030400
030500         PERFORM 2100-COMPUTE-AVERAGES                            00030500
030600         PERFORM 2200-APPLY-SIZING-RULES THRU 2200-EXIT           00030600
030700     END-IF.                                                      00030700
030800*                                                                 00030800
030900 2050-EXIT.                                                       00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200*        2100-COMPUTE-AVERAGES - ARITHMETIC MEAN OVER NON-        00031200
031300*        MISSING VALUES, ZERO WHEN NONE PRESENT (BUSINESS         00031300
031400*        RULES U4 BULLET 1).                                      00031400
031500 2100-COMPUTE-AVERAGES.                                           00031500
031600     IF RES-CPU-CNT(WS-SEARCH-NDX) > 0                            00031600
031700         COMPUTE WS-AVG-CPU ROUNDED =                             00031700
031800               RES-CPU-SUM(WS-SEARCH-NDX) /                       00031800
031900               RES-CPU-CNT(WS-SEARCH-NDX)                         00031900
032000     ELSE                                                         00032000
032100         MOVE 0 TO WS-AVG-CPU                                     00032100
032200     END-IF.                                                      00032200
032300     IF RES-MEM-CNT(WS-SEARCH-NDX) > 0                            00032300
032400         COMPUTE WS-AVG-MEM ROUNDED =                             00032400
032500               RES-MEM-SUM(WS-SEARCH-NDX) /                       00032500
032600               RES-MEM-CNT(WS-SEARCH-NDX)                         00032600
032700     ELSE                                                         00032700
032800         MOVE 0 TO WS-AVG-MEM                                     00032800
032900     END-IF.                                                      00032900
033000*                                                                 00033000
033100*        2200-APPLY-SIZING-RULES - RULE 1 (CPU-BOUND) THEN,       00033100
033200*        ONLY IF RULE 1 DID NOT FIRE, RULE 2 (MEMORY-BOUND).      00033200
033300 2200-APPLY-SIZING-RULES.                                         00033300
033400     MOVE 'N' TO WS-RULE-FIRED-SW.                                00033400
033500     MOVE 'N' TO WS-CUR-TYPE-FOUND-SW.                            00033500
033600     PERFORM 2210-FIND-CURRENT-TYPE THRU 2210-EXIT                00033600
033700         VARYING WS-CUR-TYPE-NDX FROM 1 BY 1                      00033700
033800         UNTIL WS-CUR-TYPE-NDX > 4 OR WS-CUR-TYPE-FOUND.          00033800
033900     IF NOT WS-CUR-TYPE-FOUND                                     00033900
034000         GO TO 2200-EXIT                                          00034000
034100     END-IF.                                                      00034100
034200*                                                                 00034200
034300     IF WS-AVG-CPU > 70 AND NOT IT-COMPUTE-OPTIMIZED(             00034300
034400                                            WS-CUR-TYPE-NDX)      00034400
034500         MOVE 'COMPUTE OPTIMIZED ' TO WS-EDIT-FAMILY              00034500
034600         PERFORM 3000-FIND-CHEAPEST-IN-FAMILY THRU 3000-EXIT      00034600
034700         IF WS-BEST-FOUND                                         00034700
034800             PERFORM 3100-COMPUTE-SAVINGS                         00034800
034900             MOVE 'WORKLOAD IS CPU-BOUND.       '                 00034900
035000                                          TO RC-REASONING         00035000
035100             PERFORM 4000-WRITE-RECOMMEND-DETAIL                  00035100
035200             MOVE 'Y' TO WS-RULE-FIRED-SW                         00035200
035300         END-IF                                                   00035300
035400     END-IF.                                                      00035400
035500*                                                                 00035500
035600     IF NOT WS-RULE-FIRED                                         00035600
035700         IF WS-AVG-MEM > 70 AND NOT IT-MEMORY-OPTIMIZED(          00035700
035800                                            WS-CUR-TYPE-NDX)      00035800
035900             MOVE 'MEMORY OPTIMIZED  ' TO WS-EDIT-FAMILY          00035900
036000             PERFORM 3000-FIND-CHEAPEST-IN-FAMILY THRU 3000-EXIT  00036000
036100             IF WS-BEST-FOUND                                     00036100
036200                 PERFORM 3100-COMPUTE-SAVINGS                     00036200
036300                 MOVE 'WORKLOAD IS MEMORY-BOUND.    '             00036300
036400                                              TO RC-REASONING     00036400
036500                 PERFORM 4000-WRITE-RECOMMEND-DETAIL              00036500
036600             END-IF                                               00036600
036700         END-IF                                                   00036700
036800     END-IF.                                                      00036800
036900*                                                                 00036900
037000 2200-EXIT.                                                       00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300 2210-FIND-CURRENT-TYPE.                                          00037300
037400     IF IT-NAME(WS-CUR-TYPE-NDX) =                                00037400
037500                      RES-INSTANCE-TYPE(WS-SEARCH-NDX)            00037500
037600         MOVE 'Y' TO WS-CUR-TYPE-FOUND-SW                         00037600
037700     END-IF.                                                      00037700
037800*                                                                 00037800
037900 2210-EXIT.                                                       00037900
038000     EXIT.                                                        00038000
038100*                                                                 00038100
038200*        3000-FIND-CHEAPEST-IN-FAMILY - AMONG KNOWLEDGE-BASE      00038200
038300*        ENTRIES IN WS-EDIT-FAMILY, CHEAPER THAN THE CURRENT      00038300
038400*        TYPE AND (FOR MEMORY-BOUND) NOT SMALLER ON MEMORY,       00038400
038500*        PICK THE LOWEST COST-PER-HOUR (BUSINESS RULES U4 2-3).   00038500
038600 3000-FIND-CHEAPEST-IN-FAMILY.                                    00038600
038700     MOVE 'N' TO WS-BEST-FOUND-SW.                                00038700
038800     MOVE 0 TO WS-BEST-NDX.                                       00038800
038900     PERFORM 3010-CHECK-CANDIDATE-TYPE THRU 3010-EXIT             00038900
039000         VARYING IT-NDX FROM 1 BY 1 UNTIL IT-NDX > 4.             00039000
039100*                                                                 00039100
039200 3000-EXIT.                                                       00039200
039300     EXIT.                                                        00039300
039400*                                                                 00039400
039500 3010-CHECK-CANDIDATE-TYPE.                                       00039500
039600     IF IT-FAMILY(IT-NDX) = WS-EDIT-FAMILY                        00039600
039700       AND IT-COST-PER-HOUR(IT-NDX) <                             00039700
039800             IT-COST-PER-HOUR(WS-CUR-TYPE-NDX)                    00039800
039900       AND (WS-EDIT-FAMILY NOT = 'MEMORY OPTIMIZED  '             00039900
040000         OR IT-MEMORY-GIB(IT-NDX) >=                              00040000
040100             IT-MEMORY-GIB(WS-CUR-TYPE-NDX))                      00040100
040200         IF NOT WS-BEST-FOUND                                     00040200
040300           OR IT-COST-PER-HOUR(IT-NDX) <                          00040300
040400                 IT-COST-PER-HOUR(WS-BEST-NDX)                    00040400
040500             MOVE IT-NDX TO WS-BEST-NDX                           00040500
040600             MOVE 'Y' TO WS-BEST-FOUND-SW                         00040600
040700         END-IF                                                   00040700
040800     END-IF.                                                      00040800
040900*                                                                 00040900
041000 3010-EXIT.                                                       00041000
041100     EXIT.                                                        00041100
041200*                                                                 00041200
041300*        3100-COMPUTE-SAVINGS - HOURLY DELTA CARRIED AT 4-DP,     00041300
041400*        SCALED TO A 30-DAY MONTH, ROUNDED HALF-UP TO 2-DP FOR    00041400
041500*        OUTPUT (BUSINESS RULES U4 BULLET 4).                     00041500
041600 3100-COMPUTE-SAVINGS.                                            00041600
041700     MOVE CO-RESOURCE-ID           TO RC-RESOURCE-ID.             00041700
041800     MOVE RES-INSTANCE-TYPE(WS-SEARCH-NDX)                        00041800
041900                                    TO RC-CURRENT-TYPE.           00041900
042000     MOVE IT-NAME(WS-BEST-NDX)     TO RC-RECOMMENDED-TYPE.        00042000
042100     COMPUTE RC-MONTHLY-SAVINGS ROUNDED =                         00042100
042200           (IT-COST-PER-HOUR(WS-CUR-TYPE-NDX) -                   00042200
042300            IT-COST-PER-HOUR(WS-BEST-NDX)) * 24 * 30.             00042300
042400*                                                                 00042400
042500 4000-WRITE-RECOMMEND-DETAIL.                                     00042500
042600     MOVE SPACES TO RPT-REC-DETAIL1.                              00042600
042700     MOVE RC-RESOURCE-ID           TO RPT-RESOURCE-ID.            00042700
042800     MOVE RC-CURRENT-TYPE          TO RPT-CURRENT-TYPE.           00042800
042900     MOVE RC-RECOMMENDED-TYPE      TO RPT-RECOMMENDED-TYPE.       00042900
043000     MOVE RC-REASONING             TO RPT-REASONING.              00043000
043100     MOVE RC-MONTHLY-SAVINGS       TO RPT-MONTHLY-SAVINGS.        00043100
043200     IF WS-VERBOSE-REC                                            00043200
043300         DISPLAY '    RECOMMENDATION - ' RC-DSP-RESOURCE          00043300
043400                 ' SAVINGS ' RC-MONTHLY-SAVINGS                   00043400
043500     END-IF.                                                      00043500
043600     WRITE REPORT-RECORD FROM RPT-REC-DETAIL1.                    00043600
043700     ADD 1 TO WS-RECOMMEND-COUNT.                                 00043700
043800     ADD RC-MONTHLY-SAVINGS TO WS-TOTAL-SAVINGS.                  00043800
043900*                                                                 00043900
044000 7000-OPEN-FILES.                                                 00044000
044100     OPEN INPUT BILLING-MASTER.                                   00044100
044200     OPEN OUTPUT RECOMMEND-RPT.                                   00044200
044300     IF NOT WS-BILMSTR-OK                                         00044300
044400         DISPLAY '*** CLDREC1 ABEND - CANNOT OPEN BILMSTR, '      00044400
044500                 'STATUS = ' WS-BILMSTR-STATUS                    00044500
044600         MOVE 16 TO RETURN-CODE                                   00044600
044700         MOVE 'Y' TO WS-BIL-EOF-SW                                00044700
044800     END-IF.                                                      00044800
044900     IF NOT WS-RECRPT-OK                                          00044900
045000         DISPLAY '*** CLDREC1 ABEND - CANNOT OPEN RECRPT, '       00045000
045100                 'STATUS = ' WS-RECRPT-STATUS                     00045100
045200         MOVE 16 TO RETURN-CODE                                   00045200
045300         MOVE 'Y' TO WS-BIL-EOF-SW                                00045300
045400     END-IF.                                                      00045400
045500*                                                                 00045500
045600 7900-CLOSE-FILES.                                                00045600
045700     CLOSE BILLING-MASTER RECOMMEND-RPT.                          00045700
045800*                                                                 00045800
045900 8000-WRITE-RECOMMEND-TRAILER.                                    00045900
046000     MOVE SPACES TO RPT-REC-TRAILER1.                             00046000
046100     MOVE WS-RECOMMEND-COUNT TO RPT-TOTAL-COUNT.                  00046100
046200     MOVE WS-TOTAL-SAVINGS   TO RPT-TOTAL-SAVINGS.                00046200
046300     WRITE REPORT-RECORD FROM RPT-REC-TRAILER1.                   00046300
046400     DISPLAY 'CLDREC1 - RECOMMENDATIONS COMPLETE'.                00046400
046500     DISPLAY '    RECOMMENDATIONS WRITTEN : ' WS-RECOMMEND-COUNT. 00046500
046600*                                                                 00046600
046700 9000-WRITE-REPORT-HEADERS.                                       00046700
046800     MOVE WS-RUN-MM-ONLY TO RPT-HDR-MM.                           00046800
046900     MOVE WS-RUN-DD-ONLY TO RPT-HDR-DD.                           00046900
047000     MOVE WS-RUN-YY-ONLY TO RPT-HDR-YY.                           00047000
047100     WRITE REPORT-RECORD FROM RPT-REC-HDR1 AFTER PAGE.            00047100
047200     WRITE REPORT-RECORD FROM RPT-REC-HDR2 AFTER 2.               00047200
047300     WRITE REPORT-RECORD FROM RPT-REC-HDR3 AFTER 1.               00047300
