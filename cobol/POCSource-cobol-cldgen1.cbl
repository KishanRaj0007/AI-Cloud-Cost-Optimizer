000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CLDGEN1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Jon Sayles                                            00000700
000800*                                                                 00000800
000900* BUILDS A SYNTHETIC BILLING-MASTER FILE FOR TESTING THE          00000900
001000* RIGHT-SIZING, FORECASTING AND ANOMALY DETECTION PROGRAMS        00001000
001100* WITHOUT WAITING ON A REAL CLOUD BILL.  A CONFIGURED NUMBER OF   00001100
001200* COST-DATA RECORDS ARE GENERATED, CYCLING ACROSS FOUR INSTANCE   00001200
001300* TYPES AND THREE REGIONS AND DRAWING FROM THREE WORKLOAD         00001300
001400* PROFILES (NORMAL, CPU-BOUND, MEMORY-BOUND).                     00001400
001500*                                                                 00001500
001600* THE ITERATION COUNT IS READ FROM A SYSIN PARAMETER CARD SO      00001600
001700* OPERATIONS CAN SIZE A RUN WITHOUT A RECOMPILE; A BLANK OR       00001700
001800* NON-NUMERIC CARD DEFAULTS TO 500 RECORDS.                       00001800
001900****************************************************************  00001900
002000*                                                                 00002000
002100* MAINTENANCE HISTORY                                             00002100
002200*  DATE     BY   REQUEST     DESCRIPTION                          00002200
002300*  -------- ---- ----------- ----------------------------------   00002300
002400*  06/21/93 JS   CDC-0131    ORIGINAL PROGRAM - FIXED 250-RECORD  00002400
002500*                            RUN, NORMAL PROFILE ONLY             00002500
002600*  08/09/95 DS   CDC-0180    ADDED CPU-BOUND AND MEMORY-BOUND     00002600
002700*                            PROFILES FOR RIGHT-SIZING TESTING    00002700
002800*  01/08/99 DS   CDC-0260    Y2K - TIMESTAMP CARRIES A FULL       00002800
002900*                            4-DIGIT YEAR, REVIEWED, NO CHANGE    00002900
003000*  04/17/01 RMT  CDC-0298    ITERATION COUNT NOW READ FROM A      00003000
003100*                            SYSIN PARAMETER CARD                 00003100
003200*  09/12/06 JS   CDC-0353    REPLACED FIXED SEED WITH RUN-TIME    00003200
003300*                            SEED SO SUCCESSIVE RUNS DIFFER       00003300
003400****************************************************************  00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.  CLDGEN1.                                            00003600
003700 AUTHOR.  JON SAYLES.                                             00003700
003800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00003800
003900 DATE-WRITTEN.  06/21/93.                                         00003900
004000 DATE-COMPILED.                                                   00004000
004100 SECURITY.  NON-CONFIDENTIAL.                                     00004100
004200*                                                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.  IBM-390.                                       00004500
004600 OBJECT-COMPUTER.  IBM-390.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM                                           00004800
004900     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                         00004900
005000     UPSI-0 ON STATUS IS WS-VERBOSE-GEN                           00005000
005100            OFF STATUS IS WS-QUIET-GEN.                           00005100
005200*                                                                 00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500     SELECT BILLING-MASTER ASSIGN TO BILMSTR                      00005500
005600            ACCESS MODE IS SEQUENTIAL                             00005600
005700            FILE STATUS IS WS-BILMSTR-STATUS.                     00005700
005800*                                                                 00005800
005900****************************************************************  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200*                                                                 00006200
006300 FD  BILLING-MASTER                                               00006300
006400     RECORDING MODE IS F                                          00006400
006500     RECORD CONTAINS 185 CHARACTERS                               00006500
006600     BLOCK CONTAINS 0 RECORDS.                                    00006600
006700 COPY COSTDATA.                                                   00006700
006800*                                                                 00006800
006900****************************************************************  00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100****************************************************************  00007100
007200*                                                                 00007200
007300 01  SYSTEM-DATE-AND-TIME.                                        00007300
007400     05  WS-RUN-DATE.                                             00007400
007500         10  WS-RUN-YYYY             PIC 9(4).                    00007500
007600         10  WS-RUN-MM               PIC 9(2).                    00007600
007700         10  WS-RUN-DD               PIC 9(2).                    00007700
007800     05  WS-RUN-TIME.                                             00007800
007900         10  WS-RUN-HH               PIC 9(2).                    00007900
008000         10  WS-RUN-MI               PIC 9(2).                    00008000
008100         10  WS-RUN-SS               PIC 9(2).                    00008100
008200         10  WS-RUN-HS               PIC 9(2).                    00008200
008300     05  WS-RUN-TIME-HMS.                                         00008300
008400         10  WS-RTH-HH               PIC 9(2).                    00008400
008500         10  WS-RTH-MI               PIC 9(2).                    00008500
008600         10  WS-RTH-SS               PIC 9(2).                    00008600
008700*                                                                 00008700
008800 01  WS-FILE-STATUS-FIELDS.                                       00008800
008900     05  WS-BILMSTR-STATUS           PIC X(2)  VALUE SPACES.      00008900
009000         88  WS-BILMSTR-OK           VALUE '00'.                  00009000
009100*                                                                 00009100
009200 01  WS-PARM-CARD                    PIC X(5)  VALUE SPACES.      00009200
009300 01  WS-COUNTERS.                                                 00009300
009400     05  WS-GEN-ITERATION-COUNT      PIC S9(5) COMP-3 VALUE       00009400
009500                                                       +500.      00009500
009600     05  WS-GEN-ITERATION-NDX        PIC S9(5) COMP-3 VALUE 0.    00009600
009700     05  WS-RECORDS-WRITTEN          PIC S9(7) COMP-3 VALUE 0.    00009700
009800*                                                                 00009800
009900*        PARK-MILLER MINIMAL-STANDARD PSEUDO-RANDOM GENERATOR -   00009900
010000*        SEED = (SEED * 16807) MOD (2**31 - 1).  THE PRODUCT IS   00010000
010100*        CARRIED IN AN 18-DIGIT WORK FIELD SO THE MULTIPLY DOES   00010100
010200*        NOT OVERFLOW BEFORE THE DIVIDE-REMAINDER REDUCES IT.     00010200
010300 01  WS-RANDOM-WORK-AREA.                                         00010300
010400     05  WS-RND-SEED                 PIC S9(10) COMP VALUE 0.     00010400
010500     05  WS-RND-PRODUCT               PIC S9(18) COMP VALUE 0.    00010500
010600     05  WS-RND-QUOTIENT              PIC S9(10) COMP VALUE 0.    00010600
010700     05  WS-RND-MODULUS               PIC S9(10) COMP VALUE       00010700
010800                                                  2147483647.     00010800
010900     05  WS-RND-MULTIPLIER            PIC S9(9)  COMP VALUE       00010900
011000                                                       16807.     00011000
011100     05  WS-RND-UNIFORM                PIC S9V9(9) VALUE 0.       00011100
011200*                                                                 00011200
011300*        FOUR-WAY INSTANCE TYPE CYCLE AND THREE-WAY REGION CYCLE  00011300
011400 01  WS-TYPE-CYCLE-VALUES.                                        00011400
011500     05  FILLER PIC X(12) VALUE 't3.large    '.                   00011500
011600     05  FILLER PIC X(12) VALUE 'm5.xlarge   '.                   00011600
011700     05  FILLER PIC X(12) VALUE 'c5.2xlarge  '.                   00011700
011800     05  FILLER PIC X(12) VALUE 'r5.large    '.                   00011800
011900 01  WS-TYPE-CYCLE REDEFINES WS-TYPE-CYCLE-VALUES.                00011900
012000     05  WS-TYPE-CYCLE-ENTRY OCCURS 4 TIMES PIC X(12).            00012000
012100 01  WS-REGION-CYCLE-VALUES.                                      00012100
012200     05  FILLER PIC X(15) VALUE 'us-east-1      '.                00012200
012300     05  FILLER PIC X(15) VALUE 'us-west-2      '.                00012300
012400     05  FILLER PIC X(15) VALUE 'eu-central-1   '.                00012400
012500 01  WS-REGION-CYCLE REDEFINES WS-REGION-CYCLE-VALUES.            00012500
012600     05  WS-REGION-CYCLE-ENTRY OCCURS 3 TIMES PIC X(15).          00012600
012700 01  WS-CYCLE-INDEXES.                                            00012700
012800     05  WS-TYPE-CYCLE-NDX            PIC S9(4) COMP VALUE 0.     00012800
012900     05  WS-REGION-CYCLE-NDX          PIC S9(4) COMP VALUE 0.     00012900
013000*                                                                 00013000
013100*        DAYS-IN-MONTH TABLE FOR THE DATE-BACKUP ROUTINE          00013100
013200 01  WS-DAYS-IN-MONTH-VALUES.                                     00013200
013300     05  FILLER PIC 9(2) VALUE 31.                                00013300
013400     05  FILLER PIC 9(2) VALUE 28.                                00013400
013500     05  FILLER PIC 9(2) VALUE 31.                                00013500
013600     05  FILLER PIC 9(2) VALUE 30.                                00013600
013700     05  FILLER PIC 9(2) VALUE 31.                                00013700
013800     05  FILLER PIC 9(2) VALUE 30.                                00013800
013900     05  FILLER PIC 9(2) VALUE 31.                                00013900
014000     05  FILLER PIC 9(2) VALUE 31.                                00014000
014100     05  FILLER PIC 9(2) VALUE 30.                                00014100
014200     05  FILLER PIC 9(2) VALUE 31.                                00014200
014300     05  FILLER PIC 9(2) VALUE 30.                                00014300
014400     05  FILLER PIC 9(2) VALUE 31.                                00014400
014500 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.          00014500
014600     05  WS-DIM OCCURS 12 TIMES      PIC 9(2).                    00014600
014700*                                                                 00014700
014800 01  WS-GEN-TIMESTAMP-AREA.                                       00014800
014900     05  WS-GEN-YYYY                  PIC 9(4).                   00014900
015000     05  WS-GEN-MM                    PIC 9(2).                   00015000
015100     05  WS-GEN-DD                    PIC 9(2).                   00015100
015200     05  WS-GEN-DAY-OFFSET             PIC S9(3) COMP-3           00015200
015300                                                  VALUE 0.        00015300
015400     05  WS-GEN-LEAP-SW                PIC X VALUE 'N'.           00015400
015500         88  WS-GEN-IS-LEAP-YEAR      VALUE 'Y'.                  00015500
015600     05  WS-GEN-YR-MOD-4                PIC S9(4) COMP VALUE 0.   00015600
015700     05  WS-GEN-YR-MOD-100              PIC S9(4) COMP VALUE 0.   00015700
015800     05  WS-GEN-YR-MOD-400              PIC S9(4) COMP VALUE 0.   00015800
015900     05  WS-GEN-YR-QUOT                 PIC S9(9) COMP VALUE 0.   00015900
016000*                                                                 00016000
016100 01  WS-GEN-PROFILE-AREA.                                         00016100
016200     05  WS-GEN-PROFILE-NDX           PIC S9(1) COMP-3            00016200
016300                                                  VALUE 0.        00016300
016400     05  WS-GEN-CPU-LOW                PIC S9(3)V9(2) VALUE 0.    00016400
016500     05  WS-GEN-CPU-RANGE              PIC S9(3)V9(2) VALUE 0.    00016500
016600     05  WS-GEN-MEM-LOW                PIC S9(3)V9(2) VALUE 0.    00016600
016700     05  WS-GEN-MEM-RANGE              PIC S9(3)V9(2) VALUE 0.    00016700
016800*                                                                 00016800
016900 01  WS-GEN-COST-AREA.                                            00016900
017000     05  WS-GEN-COST                   PIC S9(5)V9(2) VALUE 0.    00017000
017100*                                                                 00017100
017200 01  WS-GEN-RESOURCE-SUFFIX-AREA.                                 00017200
017300     05  WS-GEN-SUFFIX-DATE            PIC 9(8).                  00017300
017400     05  WS-GEN-SUFFIX-TIME            PIC 9(6).                  00017400
017500     05  WS-GEN-SUFFIX-SEQ             PIC 9(3).                  00017500
017600*                                                                 00017600
017700****************************************************************  00017700
017800 PROCEDURE DIVISION.                                              00017800
017900****************************************************************  00017900
018000*                                                                 00018000
018100 0000-MAIN-CONTROL.                                               00018100
018200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00018200
018300     ACCEPT WS-RUN-TIME FROM TIME.                                00018300
018400     DISPLAY 'CLDGEN1 STARTED - BILLING DATA GENERATOR'.          00018400
018500*                                                                 00018500
018600     ACCEPT WS-PARM-CARD FROM SYSIN.                              00018600
018700     IF WS-PARM-CARD IS NUMERIC                                   00018700
018800         MOVE WS-PARM-CARD TO WS-GEN-ITERATION-COUNT              00018800
018900     END-IF.                                                      00018900
019000     DISPLAY '    ITERATIONS REQUESTED : '                        00019000
019100             WS-GEN-ITERATION-COUNT.                              00019100
019200*                                                                 00019200
019300     COMPUTE WS-RND-SEED =                                        00019300
019400           (WS-RUN-HH * 3600) + (WS-RUN-MI * 60) +                00019400
019500            WS-RUN-SS + WS-RUN-HS + 1.                            00019500
019600*                                                                 00019600
019700     MOVE 0 TO WS-TYPE-CYCLE-NDX.                                 00019700
019800     MOVE 0 TO WS-REGION-CYCLE-NDX.                               00019800
019900*                                                                 00019900
020000     PERFORM 7000-OPEN-FILES.                                     00020000
020100     PERFORM 1000-GENERATE-ONE-RECORD THRU 1000-EXIT              00020100
020200         VARYING WS-GEN-ITERATION-NDX FROM 1 BY 1                 00020200
020300         UNTIL WS-GEN-ITERATION-NDX > WS-GEN-ITERATION-COUNT.     00020300
020400     PERFORM 8000-WRITE-GEN-STATS.                                00020400
020500     PERFORM 7900-CLOSE-FILES.                                    00020500
020600     GOBACK.                                                      00020600
020700*                                                                 00020700
020800 1000-GENERATE-ONE-RECORD.                                        00020800
020900     PERFORM 1100-DRAW-COST.                                      00020900
021000     PERFORM 1200-DRAW-TIMESTAMP.                                 00021000
021100     PERFORM 1300-DRAW-PLACEMENT.                                 00021100
021200     PERFORM 1400-DRAW-PROFILE-UTIL.                              00021200
021300     PERFORM 1500-BUILD-COST-DATA-REC.                            00021300
021400     WRITE COST-DATA.                                             00021400
021500     ADD 1 TO WS-RECORDS-WRITTEN.                                 00021500
021600*                                                                 00021600
021700 1000-EXIT.                                                       00021700
021800     EXIT.                                                        00021800
021900*                                                                 00021900
022000 1100-DRAW-COST.                                                  00022000
022100     PERFORM 5000-NEXT-RANDOM THRU 5000-EXIT.                     00022100
022200     COMPUTE WS-GEN-COST ROUNDED =                                00022200
022300           0.50 + (WS-RND-UNIFORM * 9.50).                        00022300
022400*                                                                 00022400
022500 1200-DRAW-TIMESTAMP.                                             00022500
022600     PERFORM 5000-NEXT-RANDOM THRU 5000-EXIT.                     00022600
022700     COMPUTE WS-GEN-DAY-OFFSET = WS-RND-UNIFORM * 30.             00022700
022800     IF WS-GEN-DAY-OFFSET > 29                                    00022800
022900         MOVE 29 TO WS-GEN-DAY-OFFSET                             00022900
023000     END-IF.                                                      00023000
023100     MOVE WS-RUN-YYYY TO WS-GEN-YYYY.                             00023100
023200     MOVE WS-RUN-MM   TO WS-GEN-MM.                               00023200
023300     MOVE WS-RUN-DD   TO WS-GEN-DD.                               00023300
023400     PERFORM 3200-SUBTRACT-DAYS-FROM-DATE THRU 3200-EXIT.         00023400
023500*                                                                 00023500
023600 1300-DRAW-PLACEMENT.                                             00023600
023700     ADD 1 TO WS-TYPE-CYCLE-NDX.                                  00023700
023800     IF WS-TYPE-CYCLE-NDX > 4                                     00023800
023900         MOVE 1 TO WS-TYPE-CYCLE-NDX                              00023900
024000     END-IF.                                                      00024000
024100     ADD 1 TO WS-REGION-CYCLE-NDX.                                00024100
024200     IF WS-REGION-CYCLE-NDX > 3                                   00024200
024300         MOVE 1 TO WS-REGION-CYCLE-NDX                            00024300
024400     END-IF.                                                      00024400
024500*                                                                 00024500
024600 1400-DRAW-PROFILE-UTIL.                                          00024600
024700     PERFORM 5000-NEXT-RANDOM THRU 5000-EXIT.                     00024700
024800     COMPUTE WS-GEN-PROFILE-NDX = (WS-RND-UNIFORM * 3) + 1.       00024800
024900     IF WS-GEN-PROFILE-NDX > 3                                    00024900
025000         MOVE 3 TO WS-GEN-PROFILE-NDX                             00025000
025100     END-IF.                                                      00025100
025200*                                                                 00025200
025300     EVALUATE WS-GEN-PROFILE-NDX                                  00025300
025400         WHEN 2                                                   00025400
025500             MOVE 70 TO WS-GEN-CPU-LOW                            00025500
025600             MOVE 25 TO WS-GEN-CPU-RANGE                          00025600
025700             MOVE 20 TO WS-GEN-MEM-LOW                            00025700
025800             MOVE 20 TO WS-GEN-MEM-RANGE                          00025800
025900         WHEN 3                                                   00025900
026000             MOVE 10 TO WS-GEN-CPU-LOW                            00026000
026100             MOVE 20 TO WS-GEN-CPU-RANGE                          00026100
026200             MOVE 75 TO WS-GEN-MEM-LOW                            00026200
026300             MOVE 20 TO WS-GEN-MEM-RANGE                          00026300
026400         WHEN OTHER                                               00026400
026500             MOVE 30 TO WS-GEN-CPU-LOW                            00026500
026600             MOVE 30 TO WS-GEN-CPU-RANGE                          00026600
026700             MOVE 40 TO WS-GEN-MEM-LOW                            00026700
026800             MOVE 30 TO WS-GEN-MEM-RANGE                          00026800
026900     END-EVALUATE.                                                00026900
027000*                                                                 00027000
027100     PERFORM 5000-NEXT-RANDOM THRU 5000-EXIT.                     00027100
027200     COMPUTE CO-CPU-UTIL ROUNDED =                                00027200
027300           WS-GEN-CPU-LOW + (WS-RND-UNIFORM * WS-GEN-CPU-RANGE).  00027300
027400     PERFORM 5000-NEXT-RANDOM THRU 5000-EXIT.                     00027400
027500     COMPUTE CO-MEM-UTIL ROUNDED =                                00027500
027600           WS-GEN-MEM-LOW + (WS-RND-UNIFORM * WS-GEN-MEM-RANGE).  00027600
027700*                                                                 00027700
027800 1500-BUILD-COST-DATA-REC.                                        00027800
027900     INITIALIZE COST-DATA.                                        00027900
028000     MOVE WS-GEN-YYYY TO WS-GEN-SUFFIX-DATE(1:4).                 00028000
028100     MOVE WS-GEN-MM   TO WS-GEN-SUFFIX-DATE(5:2).                 00028100
028200     MOVE WS-GEN-DD   TO WS-GEN-SUFFIX-DATE(7:2).                 00028200
028300     MOVE WS-RUN-HH TO WS-RTH-HH.                                 00028300
028400     MOVE WS-RUN-MI TO WS-RTH-MI.                                 00028400
028500     MOVE WS-RUN-SS TO WS-RTH-SS.                                 00028500
028600     MOVE WS-RUN-TIME-HMS TO WS-GEN-SUFFIX-TIME.                  00028600
028700     MOVE WS-GEN-ITERATION-NDX TO WS-GEN-SUFFIX-SEQ.              00028700
028800     STRING 'CLDGEN1-'                    DELIMITED BY SIZE       00028800
028900            WS-GEN-SUFFIX-DATE             DELIMITED BY SIZE      00028900
029000            WS-GEN-SUFFIX-TIME             DELIMITED BY SIZE      00029000
029100            WS-GEN-SUFFIX-SEQ              DELIMITED BY SIZE      00029100
029200         INTO CO-RECORD-ID                                        00029200
029300     END-STRING.                                                  00029300
029400     MOVE '123456789012'          TO CO-ACCOUNT-ID.               00029400
029500     MOVE 'AmazonEC2'             TO CO-SERVICE-NAME.             00029500
029600     MOVE WS-REGION-CYCLE-ENTRY(WS-REGION-CYCLE-NDX)              00029600
029700                                  TO CO-REGION.                   00029700
029800     STRING 'i-'                          DELIMITED BY SIZE       00029800
029900            WS-GEN-SUFFIX-DATE             DELIMITED BY SIZE      00029900
030000            WS-GEN-SUFFIX-TIME             DELIMITED BY SIZE      00030000
030100            WS-GEN-SUFFIX-SEQ              DELIMITED BY SIZE      00030100
030200         INTO CO-RESOURCE-ID                                      00030200
030300     END-STRING.                                                  00030300
030400     STRING 'BoxUsage:'                   DELIMITED BY SIZE       00030400
030500            WS-TYPE-CYCLE-ENTRY(WS-TYPE-CYCLE-NDX)                00030500
030600                                           DELIMITED BY SIZE      00030600
030700         INTO CO-USAGE-TYPE                                       00030700
030800     END-STRING.                                                  00030800
030900     MOVE WS-GEN-COST              TO CO-COST.                    00030900
031000     MOVE 'USD'                    TO CO-CURRENCY.                00031000
031100     STRING WS-GEN-YYYY  DELIMITED BY SIZE                        00031100
031200            '-'          DELIMITED BY SIZE                        00031200
031300            WS-GEN-MM    DELIMITED BY SIZE                        00031300
031400            '-'          DELIMITED BY SIZE                        00031400
031500            WS-GEN-DD    DELIMITED BY SIZE                        00031500
031600            ' '          DELIMITED BY SIZE                        00031600
031700            WS-RUN-HH    DELIMITED BY SIZE                        00031700
031800            ':'          DELIMITED BY SIZE                        00031800
031900            WS-RUN-MI    DELIMITED BY SIZE                        00031900
032000            ':'          DELIMITED BY SIZE                        00032000
032100            WS-RUN-SS    DELIMITED BY SIZE                        00032100
032200         INTO CO-TIMESTAMP                                        00032200
032300     END-STRING.                                                  00032300
032400     MOVE WS-TYPE-CYCLE-ENTRY(WS-TYPE-CYCLE-NDX)                  00032400
032500                                  TO CO-INSTANCE-TYPE.            00032500
032600*                                                                 00032600
032700*        WORKLOAD PROFILE UTILIZATION FIGURES SET BY 1400 ABOVE.  00032700
032800*                                                                 00032800
032900 3200-SUBTRACT-DAYS-FROM-DATE.                                    00032900
033000     PERFORM 3250-DECREMENT-ONE-DAY THRU 3250-EXIT                00033000
033100         WS-GEN-DAY-OFFSET TIMES.                                 00033100
033200*                                                                 00033200
033300 3200-EXIT.                                                       00033300
033400     EXIT.                                                        00033400
033500*                                                                 00033500
033600 3250-DECREMENT-ONE-DAY.                                          00033600
033700     IF WS-GEN-DD > 1                                             00033700
033800         SUBTRACT 1 FROM WS-GEN-DD                                00033800
033900     ELSE                                                         00033900
034000         IF WS-GEN-MM > 1                                         00034000
034100             SUBTRACT 1 FROM WS-GEN-MM                            00034100
034200         ELSE                                                     00034200
034300             MOVE 12 TO WS-GEN-MM                                 00034300
034400             SUBTRACT 1 FROM WS-GEN-YYYY                          00034400
034500         END-IF                                                   00034500
034600         PERFORM 3260-DETERMINE-LEAP-YEAR THRU 3260-EXIT          00034600
034700         MOVE WS-DIM(WS-GEN-MM) TO WS-GEN-DD                      00034700
034800         IF WS-GEN-MM = 2 AND WS-GEN-IS-LEAP-YEAR                 00034800
034900             ADD 1 TO WS-GEN-DD                                   00034900
035000         END-IF                                                   00035000
035100     END-IF.                                                      00035100
035200*                                                                 00035200
035300 3250-EXIT.                                                       00035300
035400     EXIT.                                                        00035400
035500*                                                                 00035500
035600 3260-DETERMINE-LEAP-YEAR.                                        00035600
035700     MOVE 'N' TO WS-GEN-LEAP-SW.                                  00035700
035800     DIVIDE WS-GEN-YYYY BY 4                                      00035800
035900         GIVING WS-GEN-YR-QUOT REMAINDER WS-GEN-YR-MOD-4.         00035900
036000     DIVIDE WS-GEN-YYYY BY 100                                    00036000
036100         GIVING WS-GEN-YR-QUOT REMAINDER WS-GEN-YR-MOD-100.       00036100
036200     DIVIDE WS-GEN-YYYY BY 400                                    00036200
036300         GIVING WS-GEN-YR-QUOT REMAINDER WS-GEN-YR-MOD-400.       00036300
036400     IF WS-GEN-YR-MOD-4 = 0                                       00036400
036500         IF WS-GEN-YR-MOD-100 NOT = 0 OR WS-GEN-YR-MOD-400 = 0    00036500
036600             MOVE 'Y' TO WS-GEN-LEAP-SW                           00036600
036700         END-IF                                                   00036700
036800     END-IF.                                                      00036800
036900*                                                                 00036900
037000 3260-EXIT.                                                       00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300*        5000-NEXT-RANDOM - PARK-MILLER MINIMAL-STANDARD          00037300
037400*        GENERATOR.  ADVANCES WS-RND-SEED AND LEAVES A UNIFORM    00037400
037500*        DEVIATE IN [0,1) IN WS-RND-UNIFORM.                      00037500
037600 5000-NEXT-RANDOM.                                                00037600
037700     COMPUTE WS-RND-PRODUCT = WS-RND-SEED * WS-RND-MULTIPLIER.    00037700
037800     DIVIDE WS-RND-PRODUCT BY WS-RND-MODULUS                      00037800
037900         GIVING WS-RND-QUOTIENT REMAINDER WS-RND-SEED.            00037900
038000     COMPUTE WS-RND-UNIFORM = WS-RND-SEED / WS-RND-MODULUS.       00038000
038100*                                                                 00038100
038200 5000-EXIT.                                                       00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500 7000-OPEN-FILES.                                                 00038500
038600     OPEN OUTPUT BILLING-MASTER.                                  00038600
038700     IF NOT WS-BILMSTR-OK                                         00038700
038800         DISPLAY '*** CLDGEN1 ABEND - CANNOT OPEN BILMSTR, '      00038800
038900                 'STATUS = ' WS-BILMSTR-STATUS                    00038900
039000         MOVE 16 TO RETURN-CODE                                   00039000
039100         MOVE WS-GEN-ITERATION-COUNT TO WS-GEN-ITERATION-NDX      00039100
039200     END-IF.                                                      00039200
039300*                                                                 00039300
039400 7900-CLOSE-FILES.                                                00039400
039500     CLOSE BILLING-MASTER.                                        00039500
039600*                                                                 00039600
039700 8000-WRITE-GEN-STATS.                                            00039700
039800     DISPLAY 'CLDGEN1 - BILLING DATA GENERATION COMPLETE'.        00039800
039900     DISPLAY '    RECORDS WRITTEN ... : ' WS-RECORDS-WRITTEN.     00039900
