000100***************************************************************** 00000100
000200* COPY MEMBER : CLDDATA                                           00000200
000300* SHOP       : COBOL DEVELOPMENT CENTER                           00000300
000400* SYSTEM     : CLOUD COST OPTIMIZATION BATCH SUITE                00000400
000500*                                                                 00000500
000600* DESCRIPTION - CLOUD-DATA IS THE FIXED-LENGTH TELEMETRY MASTER   00000600
000700*               RECORD.  ONE OCCURRENCE IS WRITTEN BY CLDIMP1     00000700
000800*               FOR EVERY TELEMETRY ROW ACCEPTED FROM THE DAILY   00000800
000900*               MULTI-CLOUD FEED.  RECORD LENGTH IS FIXED AT      00000900
001000*               199 BYTES TO MATCH THE CLOUD-MASTER FD.           00001000
001100*                                                                 00001100
001200* MAINTENANCE HISTORY                                             00001200
001300*  DATE     BY   REQUEST     DESCRIPTION                          00001300
001400*  -------- ---- ----------- ----------------------------------   00001400
001500*  03/11/91 JS   CDC-0091    ORIGINAL LAYOUT - VM TELEMETRY ONLY  00001500
001600*  09/02/92 DS   CDC-0114    ADDED CD-NET-IO AND CD-DISK-IO       00001600
001700*  06/14/94 JS   CDC-0158    ADDED CD-TARGET WORKLOAD ACTION      00001700
001800*  02/27/96 DS   CDC-0201    ADDED CD-LATENCY-MS, CD-THROUGHPUT   00001800
001900*  11/05/97 JS   CDC-0233    ADDED CD-COST AND CD-UTILIZATION     00001900
002000*  01/19/99 DS   CDC-0260    Y2K - REVIEWED, NO 2-DIGIT YEAR      00002000
002100*                            FIELDS FOUND IN THIS RECORD          00002100
002200*  08/22/01 RMT  CDC-0301    ADDED PROVIDER 88-LEVELS (AWS/AZURE  00002200
002300*                            /GCP) FOR CLDANM1 SERVICE HASHING    00002300
002400*  04/09/03 RMT  CDC-0329    ADDED TIMESTAMP REDEFINITION FOR     00002400
002500*                            CLDANM1 HOUR-OF-DAY EXTRACTION       00002500
002600*  10/30/06 JS   CDC-0355    PADDED RECORD TO 199 BYTES FLAT      00002600
002700***************************************************************** 00002700
002800*                                                                 00002800
002900 01  CLOUD-DATA.                                                  00002900
003000*        UNIQUE RECORD IDENTIFIER ASSIGNED AT IMPORT TIME         00003000
003100     05  CD-ID                       PIC X(36).                   00003100
003200*        EVENT TIMESTAMP - YYYY-MM-DD HH:MM:SS  (UTC)             00003200
003300     05  CD-TIMESTAMP                PIC X(19).                   00003300
003400     05  CD-TIMESTAMP-PARTS REDEFINES CD-TIMESTAMP.               00003400
003500         10  CD-TS-YYYY              PIC X(04).                   00003500
003600         10  FILLER                  PIC X(01).                   00003600
003700         10  CD-TS-MM                PIC X(02).                   00003700
003800         10  FILLER                  PIC X(01).                   00003800
003900         10  CD-TS-DD                PIC X(02).                   00003900
004000         10  FILLER                  PIC X(01).                   00004000
004100         10  CD-TS-HH                PIC X(02).                   00004100
004200         10  FILLER                  PIC X(01).                   00004200
004300         10  CD-TS-MI                PIC X(02).                   00004300
004400         10  FILLER                  PIC X(01).                   00004400
004500         10  CD-TS-SS                PIC X(02).                   00004500
004600*        PERCENT UTILIZATION FIELDS - ZERO WHEN NOT REPORTED      00004600
004700     05  CD-CPU-USAGE                PIC S9(3)V9(2).              00004700
004800     05  CD-MEMORY-USAGE             PIC S9(3)V9(2).              00004800
004900*        VOLUME COUNTERS                                          00004900
005000     05  CD-NET-IO                   PIC S9(7)V9(2).              00005000
005100     05  CD-DISK-IO                  PIC S9(7)V9(2).              00005100
005200*        PROVIDER / PLACEMENT                                     00005200
005300     05  CD-CLOUD-PROVIDER           PIC X(10).                   00005300
005400         88  CD-PROVIDER-AWS         VALUE 'AWS'.                 00005400
005500         88  CD-PROVIDER-AZURE       VALUE 'Azure'.               00005500
005600         88  CD-PROVIDER-GCP         VALUE 'GCP'.                 00005600
005700     05  CD-REGION                   PIC X(15).                   00005700
005800     05  CD-VM-TYPE                  PIC X(15).                   00005800
005900     05  CD-VCPU                     PIC S9(3).                   00005900
006000     05  CD-RAM-GB                   PIC S9(4)V9(1).              00006000
006100     05  CD-PRICE-PER-HOUR           PIC S9(3)V9(4).              00006100
006200*        MODEL TRAINING TARGET LABEL, E.G. SCALE_UP, SCALE_DOWN   00006200
006300     05  CD-TARGET                   PIC X(12).                   00006300
006400*        OBSERVED PERFORMANCE FIGURES                             00006400
006500     05  CD-LATENCY-MS               PIC S9(5)V9(2).              00006500
006600     05  CD-THROUGHPUT               PIC S9(7)V9(2).              00006600
006700     05  CD-COST                     PIC S9(7)V9(2).              00006700
006800     05  CD-UTILIZATION              PIC S9(3)V9(2).              00006800
006900*        PAD TO 199-BYTE FIXED RECORD LENGTH                      00006900
007000     05  FILLER                      PIC X(19).                   00007000
