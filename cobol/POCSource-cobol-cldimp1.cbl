000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  CLDIMP1                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS THE NIGHTLY MULTI-CLOUD TELEMETRY FEED (A DELIMITED       00000900
001000* TEXT FILE, ONE VM READING PER LINE) AND LOADS VALID READINGS    00001000
001100* ONTO THE CLOUD-DATA MASTER FILE FOR DOWNSTREAM RIGHT-SIZING,    00001100
001200* FORECASTING AND ANOMALY WORK.                                   00001200
001300*                                                                 00001300
001400* THE FEED'S FIRST LINE IS A COLUMN HEADER.  COLUMN ORDER IS      00001400
001500* NOT GUARANTEED FROM RUN TO RUN, SO THE HEADER IS SCANNED ONCE   00001500
001600* TO LOCATE EACH OF THE 16 ESSENTIAL COLUMNS BY NAME BEFORE ANY   00001600
001700* DATA LINE IS READ.                                              00001700
001800****************************************************************  00001800
001900*                                                                 00001900
002000* MAINTENANCE HISTORY                                             00002000
002100*  DATE     BY   REQUEST     DESCRIPTION                          00002100
002200*  -------- ---- ----------- ----------------------------------   00002200
002300*  04/02/91 DS   CDC-0092    ORIGINAL PROGRAM - FIXED COLUMN      00002300
002400*                            ORDER, 16 COLUMNS REQUIRED           00002400
002500*  10/19/93 JS   CDC-0140    REWORKED TO LOCATE COLUMNS BY NAME   00002500
002600*                            SO FEED VENDOR CAN REORDER COLUMNS   00002600
002700*  02/28/96 DS   CDC-0203    ADDED 1000-RECORD IMPORT CEILING     00002700
002800*                            PER OPERATIONS REQUEST               00002800
002900*  01/21/99 DS   CDC-0261    Y2K - TIMESTAMP FIELD ALREADY        00002900
003000*                            CARRIES A 4-DIGIT YEAR, REVIEWED     00003000
003100*                            AND CLOSED WITH NO CHANGE            00003100
003200*  05/08/02 RMT  CDC-0313    SKIP BLANK LINES AND LINES WHOSE     00003200
003300*                            FIELD COUNT DOES NOT MATCH HEADER    00003300
003400*  11/14/07 JS   CDC-0359    ADDED UPSI-0 VERBOSE-REJECT SWITCH   00003400
003500*                            FOR OPERATIONS DIAGNOSTIC RUNS       00003500
003600****************************************************************  00003600
003700 IDENTIFICATION DIVISION.                                         00003700
003800 PROGRAM-ID.  CLDIMP1.                                            00003800
003900 AUTHOR.  DOUG STOUT.                                             00003900
004000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004000
004100 DATE-WRITTEN.  04/02/91.                                         00004100
004200 DATE-COMPILED.                                                   00004200
004300 SECURITY.  NON-CONFIDENTIAL.                                     00004300
004400*                                                                 00004400
004500 ENVIRONMENT DIVISION.                                            00004500
004600 CONFIGURATION SECTION.                                           00004600
004700 SOURCE-COMPUTER.  IBM-390.                                       00004700
004800 OBJECT-COMPUTER.  IBM-390.                                       00004800
004900 SPECIAL-NAMES.                                                   00004900
005000     C01 IS TOP-OF-FORM                                           00005000
005100     CLASS WS-DIGIT-CLASS IS '0' THRU '9'                         00005100
005200     UPSI-0 ON STATUS IS WS-VERBOSE-REJECTS                       00005200
005300            OFF STATUS IS WS-QUIET-REJECTS.                       00005300
005400*                                                                 00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700     SELECT TELEMETRY-IN ASSIGN TO TELEIN                         00005700
005800            ORGANIZATION IS LINE SEQUENTIAL                       00005800
005900            FILE STATUS IS WS-TELEIN-STATUS.                      00005900
006000*                                                                 00006000
006100     SELECT CLOUD-MASTER ASSIGN TO CLDMSTR                        00006100
006200            ACCESS MODE IS SEQUENTIAL                             00006200
006300            FILE STATUS IS WS-CLDMSTR-STATUS.                     00006300
006400*                                                                 00006400
006500****************************************************************  00006500
006600 DATA DIVISION.                                                   00006600
006700 FILE SECTION.                                                    00006700
006800*                                                                 00006800
006900 FD  TELEMETRY-IN                                                 00006900
007000     RECORDING MODE IS V.                                         00007000
007100 01  TELEMETRY-LINE-IN              PIC X(400).                   00007100
007200*                                                                 00007200
007300 FD  CLOUD-MASTER                                                 00007300
007400     RECORDING MODE IS F                                          00007400
007500     RECORD CONTAINS 199 CHARACTERS                               00007500
007600     BLOCK CONTAINS 0 RECORDS.                                    00007600
007700 COPY CLDDATA.                                                    00007700
007800*                                                                 00007800
007900****************************************************************  00007900
008000 WORKING-STORAGE SECTION.                                         00008000
008100****************************************************************  00008100
008200*                                                                 00008200
008300 01  SYSTEM-DATE-AND-TIME.                                        00008300
008400     05  WS-RUN-DATE.                                             00008400
008500         10  WS-RUN-YYYY             PIC 9(4).                    00008500
008600         10  WS-RUN-MM               PIC 9(2).                    00008600
008700         10  WS-RUN-DD               PIC 9(2).                    00008700
008800     05  WS-RUN-TIME.                                             00008800
008900         10  WS-RUN-HH               PIC 9(2).                    00008900
009000         10  WS-RUN-MI               PIC 9(2).                    00009000
009100         10  WS-RUN-SS               PIC 9(2).                    00009100
009200         10  WS-RUN-HS               PIC 9(2).                    00009200
009300     05  WS-RUN-TIME-N REDEFINES WS-RUN-TIME PIC 9(8).            00009300
009400*                                                                 00009400
009500 01  WS-FILE-STATUS-FIELDS.                                       00009500
009600     05  WS-TELEIN-STATUS            PIC X(2)  VALUE SPACES.      00009600
009700         88  WS-TELEIN-OK            VALUE '00'.                  00009700
009800         88  WS-TELEIN-EOF           VALUE '10'.                  00009800
009900     05  WS-CLDMSTR-STATUS           PIC X(2)  VALUE SPACES.      00009900
010000         88  WS-CLDMSTR-OK           VALUE '00'.                  00010000
010100*                                                                 00010100
010200 01  WS-SWITCHES.                                                 00010200
010300     05  WS-TELE-EOF-SW              PIC X     VALUE 'N'.         00010300
010400         88  WS-TELE-AT-EOF          VALUE 'Y'.                   00010400
010500     05  WS-HEADER-OK-SW             PIC X     VALUE 'N'.         00010500
010600         88  WS-HEADER-IS-OK         VALUE 'Y'.                   00010600
010700     05  WS-IMPORT-CEILING-SW        PIC X     VALUE 'N'.         00010700
010800         88  WS-IMPORT-AT-CEILING    VALUE 'Y'.                   00010800
010900*                                                                 00010900
011000 01  WS-COUNTERS.                                                 00011000
011100     05  WS-LINES-READ               PIC S9(7) COMP-3 VALUE 0.    00011100
011200     05  WS-LINES-SKIPPED            PIC S9(7) COMP-3 VALUE 0.    00011200
011300     05  WS-RECORDS-ACCEPTED         PIC S9(7) COMP-3 VALUE 0.    00011300
011400     05  WS-NEXT-SEQ-NUM             PIC S9(9) COMP   VALUE 0.    00011400
011500     05  WS-IMPORT-CEILING           PIC S9(7) COMP-3 VALUE       00011500
011600                                                       +1000.     00011600
011700*                                                                 00011700
011800*        COLUMN-SPLITTING WORK AREA - CSV LINE IS UNSTRUNG INTO   00011800
011900*        UP TO WS-MAX-COLUMNS TOKENS, ONE FIELD PER COLUMN.       00011900
012000 77  WS-MAX-COLUMNS                  PIC S9(2) COMP-3 VALUE       00012000
012100                                                       +20.       00012100
012200 77  WS-REQUIRED-COLUMNS             PIC S9(2) COMP-3 VALUE       00012200
012300                                                       +16.       00012300
012400*                                                                 00012400
012500 01  WS-CSV-LINE                     PIC X(400).                  00012500
012600 01  WS-HEADER-COLUMNS.                                           00012600
012700     05  WS-HDR-COL OCCURS 20 TIMES  PIC X(24).                   00012700
012800 01  WS-HEADER-COL-COUNT             PIC S9(4) COMP VALUE 0.      00012800
012900 01  WS-DATA-COLUMNS.                                             00012900
013000     05  WS-DTA-COL OCCURS 20 TIMES  PIC X(24).                   00013000
013100 01  WS-DATA-COL-COUNT               PIC S9(4) COMP VALUE 0.      00013100
013200*                                                                 00013200
013300*        REQUIRED HEADER NAMES, IN THE ORDER SPECIFIED BY THE     00013300
013400*        FEED CONTRACT.  WS-REQ-POS(N) IS FILLED IN AT RUN TIME   00013400
013500*        WITH THE HEADER COLUMN NUMBER WHERE NAME(N) WAS FOUND.   00013500
013600 01  WS-REQUIRED-NAME-VALUES.                                     00013600
013700     05  FILLER PIC X(20) VALUE 'TIMESTAMP           '.           00013700
013800     05  FILLER PIC X(20) VALUE 'CPU_USAGE           '.           00013800
013900     05  FILLER PIC X(20) VALUE 'MEMORY_USAGE        '.           00013900
014000     05  FILLER PIC X(20) VALUE 'NET_IO              '.           00014000
014100     05  FILLER PIC X(20) VALUE 'DISK_IO             '.           00014100
014200     05  FILLER PIC X(20) VALUE 'CLOUD_PROVIDER      '.           00014200
014300     05  FILLER PIC X(20) VALUE 'REGION              '.           00014300
014400     05  FILLER PIC X(20) VALUE 'VM_TYPE             '.           00014400
014500     05  FILLER PIC X(20) VALUE 'VCPU                '.           00014500
014600     05  FILLER PIC X(20) VALUE 'RAM_GB              '.           00014600
014700     05  FILLER PIC X(20) VALUE 'PRICE_PER_HOUR      '.           00014700
014800     05  FILLER PIC X(20) VALUE 'TARGET              '.           00014800
014900     05  FILLER PIC X(20) VALUE 'LATENCY_MS          '.           00014900
015000     05  FILLER PIC X(20) VALUE 'THROUGHPUT          '.           00015000
015100     05  FILLER PIC X(20) VALUE 'COST                '.           00015100
015200     05  FILLER PIC X(20) VALUE 'UTILIZATION         '.           00015200
015300 01  WS-REQUIRED-NAMES REDEFINES WS-REQUIRED-NAME-VALUES.         00015300
015400     05  WS-REQ-NAME OCCURS 16 TIMES PIC X(20).                   00015400
015500 01  WS-REQ-POSITIONS.                                            00015500
015600     05  WS-REQ-POS OCCURS 16 TIMES  PIC S9(4) COMP VALUE 0.      00015600
015700*        SUBSCRIPT CONSTANTS INTO WS-REQ-POS / WS-REQ-NAME        00015700
015800*        (KEPT AS COMMENTS - THIS TABLE'S ORDER IS THE CONTRACT)  00015800
015900*        1 =TIMESTAMP       6 =CLOUD_PROVIDER  11=PRICE_PER_HOUR  00015900
016000*        2 =CPU_USAGE       7 =REGION          12=TARGET          00016000
016100*        3 =MEMORY_USAGE    8 =VM_TYPE         13=LATENCY_MS      00016100
016200*        4 =NET_IO          9 =VCPU            14=THROUGHPUT      00016200
016300*        5 =DISK_IO        10 =RAM_GB          15=COST            00016300
016400*                                              16=UTILIZATION     00016400
016500*                                                                 00016500
016600 01  WS-SCAN-FIELDS.                                              00016600
016700     05  WS-SCAN-NDX                 PIC S9(4) COMP VALUE 0.      00016700
016800     05  WS-SCAN-REQ-NDX              PIC S9(4) COMP VALUE 0.     00016800
016900     05  WS-SCAN-FOUND-SW            PIC X VALUE 'N'.             00016900
017000         88  WS-SCAN-NAME-FOUND      VALUE 'Y'.                   00017000
017100*                                                                 00017100
017200*        NUMERIC TOKEN EDIT/CONVERT WORK AREA - SHARED BY EVERY   00017200
017300*        NUMERIC COLUMN IN THE FEED.  SEE 2250-EDIT-NUMERIC-TOKEN.00017300
017400 01  WS-NUMERIC-EDIT-AREA.                                        00017400
017500     05  WS-EDIT-TOKEN                PIC X(24).                  00017500
017600     05  WS-EDIT-WORK                 PIC X(24).                  00017600
017700     05  WS-EDIT-VALID-SW             PIC X VALUE 'Y'.            00017700
017800         88  WS-EDIT-IS-VALID        VALUE 'Y'.                   00017800
017900     05  WS-EDIT-SIGN                 PIC S9(1) COMP-3 VALUE      00017900
018000                                                        +1.       00018000
018100     05  WS-EDIT-TOKEN-LEN            PIC S9(4) COMP VALUE 0.     00018100
018200     05  WS-EDIT-DOT-OFFSET           PIC S9(4) COMP VALUE 0.     00018200
018300     05  WS-EDIT-INT-LEN              PIC S9(4) COMP VALUE 0.     00018300
018400     05  WS-EDIT-FRAC-LEN             PIC S9(4) COMP VALUE 0.     00018400
018500     05  WS-EDIT-INT-NUM              PIC 9(7) VALUE 0.           00018500
018600     05  WS-EDIT-FRAC-NUM             PIC 9(4) VALUE 0.           00018600
018700     05  WS-EDIT-FRAC-SCALE           PIC 9(5) VALUE 1.           00018700
018800     05  WS-EDIT-RESULT               PIC S9(7)V9(4) VALUE 0.     00018800
018900*                                                                 00018900
019000 01  WS-PARSED-FIELDS.                                            00019000
019100     05  WS-PARSED-CD-CPU-USAGE      PIC S9(3)V9(2) VALUE 0.      00019100
019200     05  WS-PARSED-CD-MEMORY-USAGE   PIC S9(3)V9(2) VALUE 0.      00019200
019300     05  WS-PARSED-CD-NET-IO         PIC S9(7)V9(2) VALUE 0.      00019300
019400     05  WS-PARSED-CD-DISK-IO        PIC S9(7)V9(2) VALUE 0.      00019400
019500     05  WS-PARSED-CD-VCPU           PIC S9(3)      VALUE 0.      00019500
019600     05  WS-PARSED-CD-RAM-GB         PIC S9(4)V9(1) VALUE 0.      00019600
019700     05  WS-PARSED-CD-PRICE-PER-HR   PIC S9(3)V9(4) VALUE 0.      00019700
019800     05  WS-PARSED-CD-LATENCY-MS     PIC S9(5)V9(2) VALUE 0.      00019800
019900     05  WS-PARSED-CD-THROUGHPUT     PIC S9(7)V9(2) VALUE 0.      00019900
020000     05  WS-PARSED-CD-COST           PIC S9(7)V9(2) VALUE 0.      00020000
020100     05  WS-PARSED-CD-UTILIZATION    PIC S9(3)V9(2) VALUE 0.      00020100
020200*                                                                 00020200
020300 01  WS-TIMESTAMP-EDIT-AREA.                                      00020300
020400     05  WS-TS-TOKEN                  PIC X(19).                  00020400
020500     05  WS-TS-VALID-SW               PIC X VALUE 'Y'.            00020500
020600         88  WS-TS-IS-VALID          VALUE 'Y'.                   00020600
020700     05  WS-TS-PARTS REDEFINES WS-TS-TOKEN.                       00020700
020800         10  WS-TS-YYYY                PIC X(04).                 00020800
020900         10  WS-TS-DASH1                PIC X(01).                00020900
021000         10  WS-TS-MM                   PIC X(02).                00021000
021100         10  WS-TS-DASH2                PIC X(01).                00021100
021200         10  WS-TS-DD                   PIC X(02).                00021200
021300         10  WS-TS-SPACE                PIC X(01).                00021300
021400         10  WS-TS-HH                   PIC X(02).                00021400
021500         10  WS-TS-COLON1               PIC X(01).                00021500
021600         10  WS-TS-MI                   PIC X(02).                00021600
021700         10  WS-TS-COLON2               PIC X(01).                00021700
021800         10  WS-TS-SS                   PIC X(02).                00021800
021900*                                                                 00021900
022000 01  ABEND-MESSAGE-AREA               PIC X(80) VALUE SPACES.     00022000
022100*                                                                 00022100
022200****************************************************************  00022200
022300 PROCEDURE DIVISION.                                              00022300
022400****************************************************************  00022400
022500*                                                                 00022500
022600 0000-MAIN-CONTROL.                                               00022600
022700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00022700
022800     ACCEPT WS-RUN-TIME FROM TIME.                                00022800
022900     DISPLAY 'CLDIMP1 STARTED - TELEMETRY IMPORT'.                00022900
023000*                                                                 00023000
023100     PERFORM 7000-OPEN-FILES.                                     00023100
023200     PERFORM 1000-VALIDATE-HEADER.                                00023200
023300*                                                                 00023300
023400     IF WS-HEADER-IS-OK                                           00023400
023500         PERFORM 2000-PROCESS-DETAIL-LINE THRU 2000-EXIT          00023500
023600             UNTIL WS-TELE-AT-EOF                                 00023600
023700                OR WS-IMPORT-AT-CEILING                           00023700
023800     END-IF.                                                      00023800
023900*                                                                 00023900
024000     PERFORM 8000-WRITE-IMPORT-STATS.                             00024000
024100     PERFORM 7900-CLOSE-FILES.                                    00024100
024200     GOBACK.                                                      00024200
024300*                                                                 00024300
024400 1000-VALIDATE-HEADER.                                            00024400
024500     MOVE SPACES TO WS-HEADER-COLUMNS.                            00024500
024600     MOVE 0 TO WS-HEADER-COL-COUNT.                               00024600
024700     READ TELEMETRY-IN INTO WS-CSV-LINE                           00024700
024800         AT END                                                   00024800
024900             MOVE 'Y' TO WS-TELE-EOF-SW                           00024900
025000             DISPLAY                                              00025000
025100               '*** CLDIMP1 ABEND - TELEMETRY FILE IS EMPTY'      00025100
025200             MOVE 16 TO RETURN-CODE                               00025200
025300     END-READ.                                                    00025300
025400*                                                                 00025400
025500     IF NOT WS-TELE-AT-EOF                                        00025500
025600         PERFORM 1010-SPLIT-HEADER-LINE                           00025600
025700         PERFORM 1020-UPPERCASE-ONE-COLUMN THRU 1020-EXIT         00025700
025800             VARYING WS-SCAN-NDX FROM 1 BY 1                      00025800
025900             UNTIL WS-SCAN-NDX > WS-HEADER-COL-COUNT              00025900
026000         PERFORM 1030-LOCATE-ONE-COLUMN THRU 1030-EXIT            00026000
026100             VARYING WS-SCAN-REQ-NDX FROM 1 BY 1                  00026100
026200             UNTIL WS-SCAN-REQ-NDX > WS-REQUIRED-COLUMNS          00026200
026300         IF RETURN-CODE = 0                                       00026300
026400             MOVE 'Y' TO WS-HEADER-OK-SW                          00026400
026500         END-IF                                                   00026500
026600     END-IF.                                                      00026600
026700*                                                                 00026700
026800 1010-SPLIT-HEADER-LINE.                                          00026800
026900     UNSTRING WS-CSV-LINE DELIMITED BY ','                        00026900
027000         INTO WS-HDR-COL(1)  WS-HDR-COL(2)  WS-HDR-COL(3)         00027000
027100              WS-HDR-COL(4)  WS-HDR-COL(5)  WS-HDR-COL(6)         00027100
027200              WS-HDR-COL(7)  WS-HDR-COL(8)  WS-HDR-COL(9)         00027200
027300              WS-HDR-COL(10) WS-HDR-COL(11) WS-HDR-COL(12)        00027300
027400              WS-HDR-COL(13) WS-HDR-COL(14) WS-HDR-COL(15)        00027400
027500              WS-HDR-COL(16) WS-HDR-COL(17) WS-HDR-COL(18)        00027500
027600              WS-HDR-COL(19) WS-HDR-COL(20)                       00027600
027700         TALLYING IN WS-HEADER-COL-COUNT                          00027700
027800     END-UNSTRING.                                                00027800
027900*                                                                 00027900
028000 1020-UPPERCASE-ONE-COLUMN.                                       00028000
028100     INSPECT WS-HDR-COL(WS-SCAN-NDX)                              00028100
028200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                  00028200
028300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                 00028300
028400*                                                                 00028400
028500 1020-EXIT.                                                       00028500
028600     EXIT.                                                        00028600
028700*                                                                 00028700
028800 1030-LOCATE-ONE-COLUMN.                                          00028800
028900     MOVE 'N' TO WS-SCAN-FOUND-SW.                                00028900
029000     PERFORM 1040-SEARCH-HEADER-COLUMN THRU 1040-EXIT             00029000
029100         VARYING WS-SCAN-NDX FROM 1 BY 1                          00029100
029200         UNTIL WS-SCAN-NDX > WS-HEADER-COL-COUNT                  00029200
029300               OR WS-SCAN-NAME-FOUND.                             00029300
029400     IF NOT WS-SCAN-NAME-FOUND                                    00029400
029500         DISPLAY '*** CLDIMP1 ABEND - MISSING HEADER '            00029500
029600              'COLUMN: ' WS-REQ-NAME(WS-SCAN-REQ-NDX)             00029600
029700         MOVE 16 TO RETURN-CODE                                   00029700
029800     END-IF.                                                      00029800
029900*                                                                 00029900
030000 1030-EXIT.                                                       00030000
030100     EXIT.                                                        00030100
030200*                                                                 00030200
030300 1040-SEARCH-HEADER-COLUMN.                                       00030300
030400     IF WS-HDR-COL(WS-SCAN-NDX) =                                 00030400
030500                WS-REQ-NAME(WS-SCAN-REQ-NDX)                      00030500
030600         MOVE WS-SCAN-NDX                                         00030600
030700           TO WS-REQ-POS(WS-SCAN-REQ-NDX)                         00030700
030800         MOVE 'Y' TO WS-SCAN-FOUND-SW                             00030800
030900     END-IF.                                                      00030900
031000*                                                                 00031000
031100 1040-EXIT.                                                       00031100
031200     EXIT.                                                        00031200
031300*                                                                 00031300
031400 2000-PROCESS-DETAIL-LINE.                                        00031400
031500     MOVE SPACES TO WS-CSV-LINE.                                  00031500
031600     READ TELEMETRY-IN INTO WS-CSV-LINE                           00031600
031700         AT END                                                   00031700
031800             MOVE 'Y' TO WS-TELE-EOF-SW                           00031800
031900             GO TO 2000-EXIT                                      00031900
032000     END-READ.                                                    00032000
032100     ADD 1 TO WS-LINES-READ.                                      00032100
032200*                                                                 00032200
032300     IF WS-CSV-LINE = SPACES                                      00032300
032400         ADD 1 TO WS-LINES-SKIPPED                                00032400
032500         GO TO 2000-EXIT                                          00032500
032600     END-IF.                                                      00032600
032700*                                                                 00032700
032800     MOVE SPACES TO WS-DATA-COLUMNS.                              00032800
032900     MOVE 0 TO WS-DATA-COL-COUNT.                                 00032900
033000     UNSTRING WS-CSV-LINE DELIMITED BY ','                        00033000
033100         INTO WS-DTA-COL(1)  WS-DTA-COL(2)  WS-DTA-COL(3)         00033100
033200              WS-DTA-COL(4)  WS-DTA-COL(5)  WS-DTA-COL(6)         00033200
033300              WS-DTA-COL(7)  WS-DTA-COL(8)  WS-DTA-COL(9)         00033300
033400              WS-DTA-COL(10) WS-DTA-COL(11) WS-DTA-COL(12)        00033400
033500              WS-DTA-COL(13) WS-DTA-COL(14) WS-DTA-COL(15)        00033500
033600              WS-DTA-COL(16) WS-DTA-COL(17) WS-DTA-COL(18)        00033600
033700              WS-DTA-COL(19) WS-DTA-COL(20)                       00033700
033800         TALLYING IN WS-DATA-COL-COUNT                            00033800
033900     END-UNSTRING.                                                00033900
034000*                                                                 00034000
034100     IF WS-DATA-COL-COUNT NOT = WS-HEADER-COL-COUNT               00034100
034200         ADD 1 TO WS-LINES-SKIPPED                                00034200
034300         IF WS-VERBOSE-REJECTS                                    00034300
034400             DISPLAY '    REJECT - FIELD COUNT MISMATCH: '        00034400
034500                     WS-CSV-LINE(1:60)                            00034500
034600         END-IF                                                   00034600
034700         GO TO 2000-EXIT                                          00034700
034800     END-IF.                                                      00034800
034900*                                                                 00034900
035000     MOVE WS-DTA-COL(WS-REQ-POS(1)) TO WS-TS-TOKEN.               00035000
035100     PERFORM 2100-VALIDATE-TIMESTAMP.                             00035100
035200     IF NOT WS-TS-IS-VALID                                        00035200
035300         ADD 1 TO WS-LINES-SKIPPED                                00035300
035400         GO TO 2000-EXIT                                          00035400
035500     END-IF.                                                      00035500
035600*                                                                 00035600
035700     PERFORM 2200-PARSE-NUMERIC-FIELDS.                           00035700
035800     IF NOT WS-EDIT-IS-VALID                                      00035800
035900         ADD 1 TO WS-LINES-SKIPPED                                00035900
036000         GO TO 2000-EXIT                                          00036000
036100     END-IF.                                                      00036100
036200*                                                                 00036200
036300     PERFORM 2300-BUILD-CLOUD-DATA-REC.                           00036300
036400*                                                                 00036400
036500 2000-EXIT.                                                       00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800 2100-VALIDATE-TIMESTAMP.                                         00036800
036900     MOVE 'Y' TO WS-TS-VALID-SW.                                  00036900
037000     IF WS-TS-DASH1 NOT = '-' OR WS-TS-DASH2 NOT = '-'            00037000
037100           OR WS-TS-SPACE NOT = ' '                               00037100
037200           OR WS-TS-COLON1 NOT = ':' OR WS-TS-COLON2 NOT = ':'    00037200
037300         MOVE 'N' TO WS-TS-VALID-SW                               00037300
037400     END-IF.                                                      00037400
037500     IF WS-TS-YYYY NOT NUMERIC OR WS-TS-MM NOT NUMERIC            00037500
037600           OR WS-TS-DD NOT NUMERIC OR WS-TS-HH NOT NUMERIC        00037600
037700           OR WS-TS-MI NOT NUMERIC OR WS-TS-SS NOT NUMERIC        00037700
037800         MOVE 'N' TO WS-TS-VALID-SW                               00037800
037900     END-IF.                                                      00037900
038000*                                                                 00038000
038100 2200-PARSE-NUMERIC-FIELDS.                                       00038100
038200     MOVE 'Y' TO WS-EDIT-VALID-SW.                                00038200
038300     MOVE WS-DTA-COL(WS-REQ-POS(2)) TO WS-EDIT-TOKEN.             00038300
038400     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00038400
038500     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-CPU-USAGE.               00038500
038600     MOVE WS-DTA-COL(WS-REQ-POS(3)) TO WS-EDIT-TOKEN.             00038600
038700     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00038700
038800     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-MEMORY-USAGE.            00038800
038900     MOVE WS-DTA-COL(WS-REQ-POS(4)) TO WS-EDIT-TOKEN.             00038900
039000     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00039000
039100     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-NET-IO.                  00039100
039200     MOVE WS-DTA-COL(WS-REQ-POS(5)) TO WS-EDIT-TOKEN.             00039200
039300     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00039300
039400     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-DISK-IO.                 00039400
039500     MOVE WS-DTA-COL(WS-REQ-POS(9)) TO WS-EDIT-TOKEN.             00039500
039600     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00039600
039700     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-VCPU.                    00039700
039800     MOVE WS-DTA-COL(WS-REQ-POS(10)) TO WS-EDIT-TOKEN.            00039800
039900     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00039900
040000     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-RAM-GB.                  00040000
040100     MOVE WS-DTA-COL(WS-REQ-POS(11)) TO WS-EDIT-TOKEN.            00040100
040200     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00040200
040300     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-PRICE-PER-HR.            00040300
040400     MOVE WS-DTA-COL(WS-REQ-POS(13)) TO WS-EDIT-TOKEN.            00040400
040500     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00040500
040600     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-LATENCY-MS.              00040600
040700     MOVE WS-DTA-COL(WS-REQ-POS(14)) TO WS-EDIT-TOKEN.            00040700
040800     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00040800
040900     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-THROUGHPUT.              00040900
041000     MOVE WS-DTA-COL(WS-REQ-POS(15)) TO WS-EDIT-TOKEN.            00041000
041100     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00041100
041200     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-COST.                    00041200
041300     MOVE WS-DTA-COL(WS-REQ-POS(16)) TO WS-EDIT-TOKEN.            00041300
041400     PERFORM 2250-EDIT-NUMERIC-TOKEN THRU 2250-EXIT.              00041400
041500     MOVE WS-EDIT-RESULT TO WS-PARSED-CD-UTILIZATION.             00041500
041600*                                                                 00041600
041700*        2250-EDIT-NUMERIC-TOKEN - SHARED NUMERIC EDIT ROUTINE.   00041700
041800*        AN EMPTY TOKEN IS TREATED AS ZERO (SPEC ALLOWS MISSING   00041800
041900*        NUMERICS).  A NON-EMPTY TOKEN MUST BE AN OPTIONALLY      00041900
042000*        SIGNED, OPTIONALLY DECIMAL, ALL-DIGIT NUMBER OR THE      00042000
042100*        WHOLE INPUT LINE IS REJECTED.                            00042100
042200 2250-EDIT-NUMERIC-TOKEN.                                         00042200
042300     MOVE 0 TO WS-EDIT-RESULT.                                    00042300
042400     IF WS-EDIT-TOKEN = SPACES                                    00042400
042500         GO TO 2250-EXIT                                          00042500
042600     END-IF.                                                      00042600
042700*                                                                 00042700
042800     MOVE +1 TO WS-EDIT-SIGN.                                     00042800
042900     MOVE WS-EDIT-TOKEN TO WS-EDIT-WORK.                          00042900
043000     IF WS-EDIT-WORK(1:1) = '-'                                   00043000
043100         MOVE -1 TO WS-EDIT-SIGN                                  00043100
043200         MOVE SPACES TO WS-EDIT-WORK                              00043200
043300         MOVE WS-EDIT-TOKEN(2:23) TO WS-EDIT-WORK                 00043300
043400     ELSE                                                         00043400
043500         IF WS-EDIT-WORK(1:1) NOT NUMERIC                         00043500
043600               AND WS-EDIT-WORK(1:1) NOT = '.'                    00043600
043700             MOVE 'N' TO WS-EDIT-VALID-SW                         00043700
043800             GO TO 2250-EXIT                                      00043800
043900         END-IF                                                   00043900
044000     END-IF.                                                      00044000
044100*                                                                 00044100
044200     MOVE 0 TO WS-EDIT-TOKEN-LEN.                                 00044200
044300     INSPECT WS-EDIT-WORK                                         00044300
044400             TALLYING WS-EDIT-TOKEN-LEN                           00044400
044500             FOR CHARACTERS BEFORE INITIAL SPACE.                 00044500
044600     IF WS-EDIT-TOKEN-LEN = 0                                     00044600
044700         MOVE 'N' TO WS-EDIT-VALID-SW                             00044700
044800         GO TO 2250-EXIT                                          00044800
044900     END-IF.                                                      00044900
045000*                                                                 00045000
045100     MOVE 0 TO WS-EDIT-DOT-OFFSET.                                00045100
045200     INSPECT WS-EDIT-WORK(1:WS-EDIT-TOKEN-LEN)                    00045200
045300             TALLYING WS-EDIT-DOT-OFFSET                          00045300
045400             FOR CHARACTERS BEFORE INITIAL '.'.                   00045400
045500*                                                                 00045500
045600     MOVE 0 TO WS-EDIT-INT-NUM.                                   00045600
045700     MOVE 0 TO WS-EDIT-FRAC-NUM.                                  00045700
045800     MOVE 1 TO WS-EDIT-FRAC-SCALE.                                00045800
045900*                                                                 00045900
046000     IF WS-EDIT-DOT-OFFSET = WS-EDIT-TOKEN-LEN                    00046000
046100*            NO DECIMAL POINT PRESENT - WHOLE TOKEN IS THE        00046100
046200*            INTEGER PART                                         00046200
046300         MOVE WS-EDIT-TOKEN-LEN TO WS-EDIT-INT-LEN                00046300
046400         MOVE 0 TO WS-EDIT-FRAC-LEN                               00046400
046500     ELSE                                                         00046500
046600         MOVE WS-EDIT-DOT-OFFSET TO WS-EDIT-INT-LEN               00046600
046700         COMPUTE WS-EDIT-FRAC-LEN =                               00046700
046800               WS-EDIT-TOKEN-LEN - WS-EDIT-DOT-OFFSET - 1         00046800
046900     END-IF.                                                      00046900
047000*                                                                 00047000
047100     IF WS-EDIT-INT-LEN > 7 OR WS-EDIT-FRAC-LEN > 4               00047100
047200         MOVE 'N' TO WS-EDIT-VALID-SW                             00047200
047300         GO TO 2250-EXIT                                          00047300
047400     END-IF.                                                      00047400
047500*                                                                 00047500
047600     IF WS-EDIT-INT-LEN > 0                                       00047600
047700         IF WS-EDIT-WORK(1:WS-EDIT-INT-LEN) NOT NUMERIC           00047700
047800             MOVE 'N' TO WS-EDIT-VALID-SW                         00047800
047900             GO TO 2250-EXIT                                      00047900
048000         END-IF                                                   00048000
048100         MOVE WS-EDIT-WORK(1:WS-EDIT-INT-LEN)                     00048100
048200           TO WS-EDIT-INT-NUM                                     00048200
048300     END-IF.                                                      00048300
048400*                                                                 00048400
048500     IF WS-EDIT-FRAC-LEN > 0                                      00048500
048600         IF WS-EDIT-WORK(WS-EDIT-DOT-OFFSET + 2 :                 00048600
048700                          WS-EDIT-FRAC-LEN) NOT NUMERIC           00048700
048800             MOVE 'N' TO WS-EDIT-VALID-SW                         00048800
048900             GO TO 2250-EXIT                                      00048900
049000         END-IF                                                   00049000
049100         MOVE WS-EDIT-WORK(WS-EDIT-DOT-OFFSET + 2 :               00049100
049200                            WS-EDIT-FRAC-LEN)                     00049200
049300           TO WS-EDIT-FRAC-NUM                                    00049300
049400         PERFORM 2260-SCALE-FRACTION THRU 2260-EXIT               00049400
049500             VARYING WS-SCAN-NDX FROM 1 BY 1                      00049500
049600             UNTIL WS-SCAN-NDX > WS-EDIT-FRAC-LEN                 00049600
049700     END-IF.                                                      00049700
049800*                                                                 00049800
049900     COMPUTE WS-EDIT-RESULT ROUNDED =                             00049900
050000           WS-EDIT-SIGN *                                         00050000
050100           (WS-EDIT-INT-NUM +                                     00050100
050200            (WS-EDIT-FRAC-NUM / WS-EDIT-FRAC-SCALE)).             00050200
050300*                                                                 00050300
050400 2250-EXIT.                                                       00050400
050500     EXIT.                                                        00050500
050600*                                                                 00050600
050700 2260-SCALE-FRACTION.                                             00050700
050800     COMPUTE WS-EDIT-FRAC-SCALE = WS-EDIT-FRAC-SCALE * 10.        00050800
050900*                                                                 00050900
051000 2260-EXIT.                                                       00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300 2300-BUILD-CLOUD-DATA-REC.                                       00051300
051400     ADD 1 TO WS-NEXT-SEQ-NUM.                                    00051400
051500     INITIALIZE CLOUD-DATA.                                       00051500
051600     STRING 'CLDIMP1-'                      DELIMITED BY SIZE     00051600
051700            WS-RUN-DATE                      DELIMITED BY SIZE    00051700
051800            '-'                               DELIMITED BY SIZE   00051800
051900            WS-RUN-TIME-N                     DELIMITED BY SIZE   00051900
052000            '-'                               DELIMITED BY SIZE   00052000
052100            WS-NEXT-SEQ-NUM                   DELIMITED BY SIZE   00052100
052200         INTO CD-ID                                               00052200
052300     END-STRING.                                                  00052300
052400     MOVE WS-TS-TOKEN                TO CD-TIMESTAMP.             00052400
052500     MOVE WS-PARSED-CD-CPU-USAGE     TO CD-CPU-USAGE.             00052500
052600     MOVE WS-PARSED-CD-MEMORY-USAGE  TO CD-MEMORY-USAGE.          00052600
052700     MOVE WS-PARSED-CD-NET-IO        TO CD-NET-IO.                00052700
052800     MOVE WS-PARSED-CD-DISK-IO       TO CD-DISK-IO.               00052800
052900     MOVE WS-DTA-COL(WS-REQ-POS(6))  TO CD-CLOUD-PROVIDER.        00052900
053000     MOVE WS-DTA-COL(WS-REQ-POS(7))  TO CD-REGION.                00053000
053100     MOVE WS-DTA-COL(WS-REQ-POS(8))  TO CD-VM-TYPE.               00053100
053200     MOVE WS-PARSED-CD-VCPU           TO CD-VCPU.                 00053200
053300     MOVE WS-PARSED-CD-RAM-GB         TO CD-RAM-GB.               00053300
053400     MOVE WS-PARSED-CD-PRICE-PER-HR   TO CD-PRICE-PER-HOUR.       00053400
053500     MOVE WS-DTA-COL(WS-REQ-POS(12)) TO CD-TARGET.                00053500
053600     MOVE WS-PARSED-CD-LATENCY-MS     TO CD-LATENCY-MS.           00053600
053700     MOVE WS-PARSED-CD-THROUGHPUT     TO CD-THROUGHPUT.           00053700
053800     MOVE WS-PARSED-CD-COST           TO CD-COST.                 00053800
053900     MOVE WS-PARSED-CD-UTILIZATION    TO CD-UTILIZATION.          00053900
054000*                                                                 00054000
054100     WRITE CLOUD-DATA.                                            00054100
054200     ADD 1 TO WS-RECORDS-ACCEPTED.                                00054200
054300     IF WS-RECORDS-ACCEPTED >= WS-IMPORT-CEILING                  00054300
054400         MOVE 'Y' TO WS-IMPORT-CEILING-SW                         00054400
054500     END-IF.                                                      00054500
054600*                                                                 00054600
054700 7000-OPEN-FILES.                                                 00054700
054800     OPEN INPUT TELEMETRY-IN.                                     00054800
054900     OPEN OUTPUT CLOUD-MASTER.                                    00054900
055000     IF NOT WS-TELEIN-OK                                          00055000
055100         DISPLAY '*** CLDIMP1 ABEND - CANNOT OPEN TELEIN, '       00055100
055200                 'STATUS = ' WS-TELEIN-STATUS                     00055200
055300         MOVE 16 TO RETURN-CODE                                   00055300
055400         MOVE 'Y' TO WS-TELE-EOF-SW                               00055400
055500     END-IF.                                                      00055500
055600     IF NOT WS-CLDMSTR-OK                                         00055600
055700         DISPLAY '*** CLDIMP1 ABEND - CANNOT OPEN CLDMSTR, '      00055700
055800                 'STATUS = ' WS-CLDMSTR-STATUS                    00055800
055900         MOVE 16 TO RETURN-CODE                                   00055900
056000         MOVE 'Y' TO WS-TELE-EOF-SW                               00056000
056100     END-IF.                                                      00056100
056200*                                                                 00056200
056300 7900-CLOSE-FILES.                                                00056300
056400     CLOSE TELEMETRY-IN CLOUD-MASTER.                             00056400
056500*                                                                 00056500
056600 8000-WRITE-IMPORT-STATS.                                         00056600
056700     DISPLAY 'CLDIMP1 - TELEMETRY IMPORT COMPLETE'.               00056700
056800     DISPLAY '    LINES READ ........ : ' WS-LINES-READ.          00056800
056900     DISPLAY '    LINES SKIPPED ..... : ' WS-LINES-SKIPPED.       00056900
057000     DISPLAY '    RECORDS IMPORTED .. : ' WS-RECORDS-ACCEPTED.    00057000
